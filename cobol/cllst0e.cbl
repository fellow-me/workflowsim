000100*                                                                 
000200 IDENTIFICATION DIVISION.                                         
000300*                                                                 
000400 PROGRAM-ID. CLLST0O.                                             
000500 AUTHOR. R. HAAS.                                                 
000600 INSTALLATION. WFSIM-BATCHBUERO.                                  
000700 DATE-WRITTEN. 1989-02-06.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      
001000*                                                                 
001100***************************************************************** 
001200* Letzte Aenderung :: 2021-03-01                                  
001300* Letzte Version   :: A.00.00                                     
001400* Kurzbeschreibung :: Testtreiber fuer CLLST0M (Suchen/Sortieren  
001500*                      in der Cloudlet-Tabelle)                   
001600* Auftrag          :: WFSIM-3                                     
001700*                                                                 
001800* Aenderungen                                                     
001900*-----------------------------------------------------------------
002000* Datum      | von  | Tkt       | Kommentar                      *
002100*------------|------|-----------|--------------------------------*
002200*1989-02-06  | rh   | WFSIM-3   | Neuerstellung                   
002300*1993-10-19  | rh   | WFSIM-11  | Aufruf GET-BY-ID-UND-USERID     
002400*            |      |           | ergaenzt                        
002500*-----------------------------------------------------------------
002600*                                                                 
002700* Programmbeschreibung                                            
002800* --------------------                                            
002900* Liest eine Pruefkarte mit der Cloudlet-Tabelle (aus dem         
003000* vorgelagerten Lauf SWFRDR0O) und ruft CLLST0M einmal fuer jede  
003100* der vier Tabellenoperationen auf.                               
003200*                                                                 
003300******************************************************************
003400*                                                                 
003500 ENVIRONMENT DIVISION.                                            
003600 CONFIGURATION SECTION.                                           
003700 SPECIAL-NAMES.                                                   
003800     C01 IS TOP-OF-FORM.                                          
003900*                                                                 
004000 INPUT-OUTPUT SECTION.                                            
004100 FILE-CONTROL.                                                    
004200     SELECT CLOUDLET-KARTEI    ASSIGN TO CLKARTEI                 
004300                                ORGANIZATION IS LINE SEQUENTIAL   
004400                                FILE STATUS IS FILE-STATUS.       
004500*                                                                 
004600 DATA DIVISION.                                                   
004700 FILE SECTION.                                                    
004800 FD  CLOUDLET-KARTEI.                                             
004900 01  CLOUDLET-KARTEI-SATZ.                                        
005000     05  CK-ID                  PIC 9(09).                        
005100     05  CK-LENGTH              PIC 9(09).                        
005200     05  CK-NUMPES              PIC 9(05).                        
005300     05  CK-SUBMIT              PIC 9(09).                        
005400     05  CK-USERID              PIC 9(09).                        
005500     05  CK-GROUPID             PIC 9(09).                        
005600*                                                                 
005700     05      FILLER              PIC X(01).                       
005800 WORKING-STORAGE SECTION.                                         
005900 01          COMP-FELDER.                                         
006000     05      C4-ANZ              PIC S9(05) COMP.                 
006100     05      C4-X.                                                
006200      10                         PIC X VALUE LOW-VALUE.           
006300      10     C4-X2               PIC X.                           
006400     05      C4-NUM REDEFINES C4-X                                
006500                                 PIC S9(04) COMP.                 
006600*                                                                 
006700     05      FILLER              PIC X(01).                       
006800 01          DISPLAY-FELDER.                                      
006900     05      D-NUM5              PIC -9(05).                      
007000     05      D-NUM9              PIC -9(09).                      
007100*                                                                 
007200     05      FILLER              PIC X(01).                       
007300 01          KONSTANTE-FELDER.                                    
007400     05      K-MODUL             PIC X(08) VALUE "CLLST0O ".      
007500     05      K-FKT-GETBYID       PIC X      VALUE "I".            
007600     05      K-FKT-GETBYIDUSER   PIC X      VALUE "U".            
007700     05      K-FKT-GETPOS        PIC X      VALUE "P".            
007800     05      K-FKT-SORT          PIC X      VALUE "S".            
007900     05      K-IRRELEVANT        PIC S9(04) COMP VALUE -1.        
008000     05      K-IRRELEVANT-X REDEFINES K-IRRELEVANT                
008100                                 PIC X(02).                       
008200*                                                                 
008300     05      FILLER              PIC X(01).                       
008400 01          SCHALTER.                                            
008500     05      FILE-STATUS         PIC X(02).                       
008600          88 FILE-OK                         VALUE "00".          
008700          88 FILE-EOF                        VALUE "10".          
008800     05      REC-STAT REDEFINES FILE-STATUS.                      
008900        10   FILE-STATUS1        PIC X.                           
009000        10                       PIC X.                           
009100     05      PRG-STATUS          PIC 9       VALUE ZERO.          
009200          88 PRG-OK                          VALUE ZERO.          
009300          88 PRG-ABBRUCH                     VALUE 9.             
009400*                                                                 
009500     05      FILLER              PIC X(01).                       
009600 01     LINK-REC.                                                 
009700    05  LINK-HDR.                                                 
009800     10 LINK-FUNKTION           PIC X.                            
009900     10 LINK-GEFUNDEN           PIC 9.                            
010000     10 LINK-POSITION           PIC S9(05) COMP.                  
010100    05  LINK-SUCHKRITERIEN.                                       
010200     10 LINK-SUCH-ID            PIC 9(09).                        
010300     10 LINK-SUCH-USERID        PIC 9(09).                        
010400    05  LINK-TABELLE.                                             
010500     10 LINK-CLOUDLET-ANZ       PIC S9(05) COMP.                  
010600     10 LINK-CLOUDLET-ZEILE     OCCURS 1 TO 20000 TIMES           
010700                                 DEPENDING ON LINK-CLOUDLET-ANZ   
010800                                 INDEXED BY LINK-CL-IDX.          
010900         15 LINK-CL-ID          PIC 9(09).                        
011000         15 LINK-CL-LENGTH      PIC 9(09).                        
011100         15 LINK-CL-NUMPES      PIC 9(05).                        
011200         15 LINK-CL-SUBMIT      PIC 9(09).                        
011300         15 LINK-CL-USERID      PIC 9(09).                        
011400         15 LINK-CL-GROUPID     PIC 9(09).                        
011500         15 FILLER              PIC X(08).                        
011600    05  LINK-RUECKGABESATZ.                                       
011700     10 LINK-ERG-ID             PIC 9(09).                        
011800     10 LINK-ERG-LENGTH         PIC 9(09).                        
011900     10 LINK-ERG-NUMPES         PIC 9(05).                        
012000*                                                                 
012100 PROCEDURE DIVISION.                                              
012200******************************************************************
012300* Steuerungs-Section                                              
012400******************************************************************
012500 A100-STEUERUNG SECTION.                                          
012600 A100-00.                                                         
012700     PERFORM B000-VORLAUF                                         
012800     IF PRG-ABBRUCH                                               
012900        CONTINUE                                                  
013000     ELSE                                                         
013100        PERFORM B100-VERARBEITUNG                                 
013200     END-IF                                                       
013300     PERFORM B090-ENDE                                            
013400     STOP RUN                                                     
013500     .                                                            
013600 A100-99.                                                         
013700     EXIT.                                                        
013800*                                                                 
013900******************************************************************
014000* Vorlauf: Cloudlet-Kartei in die LINK-Tabelle einlesen           
014100******************************************************************
014200 B000-VORLAUF SECTION.                                            
014300 B000-00.                                                         
014400     SET PRG-OK TO TRUE                                           
014500     MOVE ZERO TO LINK-CLOUDLET-ANZ                               
014600     OPEN INPUT CLOUDLET-KARTEI                                   
014700     IF NOT FILE-OK                                               
014800        DISPLAY K-MODUL " - Kartei nicht geoeffnet"               
014900        SET PRG-ABBRUCH TO TRUE                                   
015000        EXIT SECTION                                              
015100     END-IF                                                       
015200     READ CLOUDLET-KARTEI                                         
015300        AT END SET FILE-EOF TO TRUE                               
015400     END-READ                                                     
015500     PERFORM C010-SATZ-UEBERNEHMEN UNTIL FILE-EOF                 
015600     CLOSE CLOUDLET-KARTEI                                        
015700     .                                                            
015800 B000-99.                                                         
015900     EXIT.                                                        
016000*                                                                 
016100 C010-SATZ-UEBERNEHMEN SECTION.                                   
016200 C010-00.                                                         
016300     ADD 1 TO LINK-CLOUDLET-ANZ                                   
016400     SET LINK-CL-IDX TO LINK-CLOUDLET-ANZ                         
016500     MOVE CK-ID      TO LINK-CL-ID(LINK-CL-IDX)                   
016600     MOVE CK-LENGTH  TO LINK-CL-LENGTH(LINK-CL-IDX)               
016700     MOVE CK-NUMPES  TO LINK-CL-NUMPES(LINK-CL-IDX)               
016800     MOVE CK-SUBMIT  TO LINK-CL-SUBMIT(LINK-CL-IDX)               
016900     MOVE CK-USERID  TO LINK-CL-USERID(LINK-CL-IDX)               
017000     MOVE CK-GROUPID TO LINK-CL-GROUPID(LINK-CL-IDX)              
017100     READ CLOUDLET-KARTEI                                         
017200        AT END SET FILE-EOF TO TRUE                               
017300     END-READ                                                     
017400     .                                                            
017500 C010-99.                                                         
017600     EXIT.                                                        
017700*                                                                 
017800******************************************************************
017900* Verarbeitung: alle vier Funktionen des Moduls durchspielen      
018000******************************************************************
018100 B100-VERARBEITUNG SECTION.                                       
018200 B100-00.                                                         
018300     MOVE 1 TO LINK-SUCH-ID                                       
018400     MOVE ZERO TO LINK-SUCH-USERID                                
018500*                                                                 
018600     MOVE K-FKT-GETBYID TO LINK-FUNKTION                          
018700     CALL "CLLST0M" USING LINK-REC                                
018800     PERFORM C900-TREFFER-MELDEN                                  
018900*                                                                 
019000     MOVE K-FKT-GETBYIDUSER TO LINK-FUNKTION                      
019100     CALL "CLLST0M" USING LINK-REC                                
019200     PERFORM C900-TREFFER-MELDEN                                  
019300*                                                                 
019400     MOVE K-FKT-GETPOS TO LINK-FUNKTION                           
019500     CALL "CLLST0M" USING LINK-REC                                
019600     PERFORM C900-TREFFER-MELDEN                                  
019700*                                                                 
019800     MOVE K-FKT-SORT TO LINK-FUNKTION                             
019900     CALL "CLLST0M" USING LINK-REC                                
020000     DISPLAY K-MODUL " - SORT abgeschlossen"                      
020100     .                                                            
020200 B100-99.                                                         
020300     EXIT.                                                        
020400*                                                                 
020500 C900-TREFFER-MELDEN SECTION.                                     
020600 C900-00.                                                         
020700     MOVE LINK-POSITION TO D-NUM5                                 
020800     DISPLAY K-MODUL " - Funktion " LINK-FUNKTION                 
020900             " Treffer " LINK-GEFUNDEN " Position " D-NUM5        
021000     .                                                            
021100 C900-99.                                                         
021200     EXIT.                                                        
021300*                                                                 
021400******************************************************************
021500* Nachlauf                                                        
021600******************************************************************
021700 B090-ENDE SECTION.                                               
021800 B090-00.                                                         
021900     MOVE LINK-CLOUDLET-ANZ TO D-NUM5                             
022000     DISPLAY K-MODUL " - Lauf beendet, Saetze: " D-NUM5           
022100     .                                                            
022200 B090-99.                                                         
022300     EXIT.                                                        
