000100************************************************************      
000200* WFSCLDC  --  SWF-Tracesatz und abgeleiteter Cloudlet-Satz       
000300* Copy-Modul fuer WFSIM-Batchlauf (Workload-Trace-Einlesung)      
000400*-----------------------------------------------------------      
000500* Aenderungen                                                     
000600*-----------------------------------------------------------      
000700*A.00.00|2021-02-08| kl  | Neuerstellung fuer WFSIM-1             
000800************************************************************      
000900*                                                                 
001000*    Rohsatz: ein SWF-Zeilen-Token, nach Blank-Split abgeleg      
001100*    (MAX-FIELD = 18 Tokens je gueltiger Zeile; ueberzaehlig      
001200*    oder zu wenige Tokens => Zeile wird verworfen, siehe WB      
001300 01  WFC-TOKEN-TABELLE.                                           
001400     05  WFC-TOKEN-ANZ          PIC S9(04) COMP.                  
001500     05  WFC-TOKEN              OCCURS 18 TIMES                   
001600                                 PIC X(12).                       
001700     05  FILLER                 PIC X(06).                        
001800*                                                                 
001900*    Konfiguration der Feldpositionen innerhalb der Token-Tabelle 
002000 01  WFC-FELD-KONFIG.                                             
002100     05  WFC-IX-MAXFIELD        PIC S9(04) COMP VALUE 18.         
002200     05  WFC-IX-JOBNUM          PIC S9(04) COMP VALUE 1.          
002300     05  WFC-IX-SUBMITTIME      PIC S9(04) COMP VALUE 2.          
002400     05  WFC-IX-RUNTIME         PIC S9(04) COMP VALUE 4.          
002500     05  WFC-IX-NUMPROC         PIC S9(04) COMP VALUE 5.          
002600     05  WFC-IX-REQNUMPROC      PIC S9(04) COMP VALUE 8.          
002700     05  WFC-IX-REQRUNTIME      PIC S9(04) COMP VALUE 9.          
002800     05  WFC-IX-USERID          PIC S9(04) COMP VALUE 12.         
002900     05  WFC-IX-GROUPID         PIC S9(04) COMP VALUE 13.         
003000     05  FILLER                 PIC X(04).                        
003100*                                                                 
003200*    Abgeleiteter Satz: SWF-CLOUDLET (Tabelleneintrag)            
003300 01  WFC-CLOUDLET-SATZ.                                           
003400     05  WFC-CLOUDLET-ID        PIC 9(09).                        
003500     05  WFC-CLOUDLET-LENGTH    PIC 9(09).                        
003600     05  WFC-NUM-PES            PIC 9(05).                        
003700     05  WFC-SUBMIT-TIME        PIC 9(09).                        
003800     05  WFC-USER-ID            PIC 9(09).                        
003900     05  WFC-GROUP-ID           PIC 9(09).                        
004000     05  FILLER                 PIC X(08).                        
004100*                                                                 
004200*    Tabelle aller gelesenen Cloudlet-Saetze                      
004300 01  WFC-CLOUDLET-TABELLE.                                        
004400     05  WFC-CLOUDLET-ANZ       PIC S9(05) COMP.                  
004500     05  WFC-CLOUDLET-ZEILE     OCCURS 1 TO 20000 TIMES           
004600                         DEPENDING ON WFC-CLOUDLET-ANZ            
004700                         INDEXED BY WFC-CL-IDX.                   
004800         10  WFC-CL-ID          PIC 9(09).                        
004900         10  WFC-CL-LENGTH      PIC 9(09).                        
005000         10  WFC-CL-NUMPES      PIC 9(05).                        
005100         10  WFC-CL-SUBMIT      PIC 9(09).                        
005200         10  WFC-CL-USERID      PIC 9(09).                        
005300         10  WFC-CL-GROUPID     PIC 9(09).                        
005400         10  FILLER             PIC X(08).                        
