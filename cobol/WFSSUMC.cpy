000100************************************************************      
000200* WFSSUMC  --  WORKFLOW-SUMMARY-Tabelle fuer die Komparatore      
000300*-----------------------------------------------------------      
000400* Aenderungen                                                     
000500*-----------------------------------------------------------      
000600*A.00.00|2021-03-15| mh  | Neuerstellung fuer WFSIM-3             
000700************************************************************      
000800*                                                                 
000900 01  WFS-SUMMARY-KOPF.                                            
001000     05  WFS-SUM-ANZ            PIC S9(05) COMP.                  
001100     05  FILLER                 PIC X(06).                        
001200 01  WFS-SUMMARY-TAB.                                             
001300     05  WFS-SUM-EINTRAG        OCCURS 1 TO 2000 TIMES            
001400                                 DEPENDING ON WFS-SUM-ANZ         
001500                                 INDEXED BY WFS-SUM-IDX.          
001600         10  WFS-SUM-DEPTH      PIC 9(04).                        
001700         10  WFS-SUM-JOBNUM     PIC 9(06).                        
001800         10  WFS-SUM-LENGTH     PIC 9(09)V9(02).                  
001900         10  FILLER             PIC X(06).                        
