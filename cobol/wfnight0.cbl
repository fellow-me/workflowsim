000100*                                                                 
000200 IDENTIFICATION DIVISION.                                         
000300*                                                                 
000400 PROGRAM-ID. WFNIGHT0.                                            
000500 AUTHOR. H. BRENNER.                                              
000600 INSTALLATION. WFSIM-BATCHBUERO.                                  
000700 DATE-WRITTEN. 1991-07-30.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      
001000*                                                                 
001100***************************************************************** 
001200* Letzte Aenderung :: 2021-04-02                                  
001300* Letzte Version   :: A.00.01                                     
001400* Kurzbeschreibung :: Nachtlauf-Steuerung WFSIM: ruft die vier    
001500*                      Stufen SWFRDR0M/DAXJOB0M/CLLST0M/WFCMP0M   
001600*                      in der richtigen Reihenfolge auf und       
001700*                      reicht die Jobtabelle als Grundlage fuer   
001800*                      den Summary-Report weiter                  
001900* Auftrag          :: WFSIM-1                                     
002000*                                                                 
002100* Aenderungen                                                     
002200*-----------------------------------------------------------------
002300* Datum      | von  | Tkt       | Kommentar                      *
002400*------------|------|-----------|--------------------------------*
002500*1991-07-30  | hb   | WFSIM-1   | Neuerstellung                   
002600*1994-02-08  | hb   | WFSIM-14  | Abbruch bei Leerdatei ergaenzt  
002700*1998-12-09  | mh   | WFSIM-19  | Y2K-Ueberpruefung: keine Datums-
002800*            |      |           | felder betroffen                
002900*2003-08-11  | rh   | WFSIM-25  | Sortierstufe (WFCMP0M) in den   
003000*            |      |           | Nachtlauf aufgenommen           
003100*2021-04-02  | as   | WFSIM-44  | Kommentare aktualisiert, CALL-  
003200*            |      |           | Reihenfolge dokumentiert        
003300*-----------------------------------------------------------------
003400*                                                                 
003500* Programmbeschreibung                                            
003600* --------------------                                            
003700* Dieses Programm bildet die taegliche Stapelverarbeitung der     
003800* Workflow-Simulation ab:                                         
003900*                                                                 
004000*   1. SWFRDR0M   - Workload-Trace einlesen, Cloudlet-Tabelle     
004100*                    aufbauen (SWF-Format)                        
004200*   2. DAXJOB0M   - DAX-Workflow einlesen, Jobtabelle mit         
004300*                    LENGTH/DEPTH/Vorgaenger-Nachfolger aufbauen  
004400*   3. CLLST0M    - Cloudlet-Tabelle nach LENGTH sortieren        
004500*   4. WFCMP0M    - WORKFLOW-SUMMARY-Tabelle (aus der Jobtabelle  
004600*                    abgeleitet) nach LENGTH/JOB-NUM/DEPTH        
004700*                    sortieren, je nach Steuerkarte               
004800*                                                                 
004900* Die einzelnen Stufen werden als Unterprogramme eingebunden, nich
005000* als eigene JCL-Schritte; die Treiber SWFRDR0O/DAXJOB0O/CLLST0O/ 
005100* WFCMP0O bleiben fuer Einzeltests der jeweiligen Stufe erhalten. 
005200*                                                                 
005300******************************************************************
005400*                                                                 
005500 ENVIRONMENT DIVISION.                                            
005600 CONFIGURATION SECTION.                                           
005700 SPECIAL-NAMES.                                                   
005800     C01 IS TOP-OF-FORM.                                          
005900*                                                                 
006000 INPUT-OUTPUT SECTION.                                            
006100 FILE-CONTROL.                                                    
006200     SELECT STEUERKARTE        ASSIGN TO STEUERIN                 
006300                                ORGANIZATION IS LINE SEQUENTIAL   
006400                                FILE STATUS IS FILE-STATUS.       
006500*                                                                 
006600 DATA DIVISION.                                                   
006700 FILE SECTION.                                                    
006800 FD  STEUERKARTE.                                                 
006900 01  STEUERKARTE-SATZ.                                            
007000     05  SK-TRACE-FILE          PIC X(36).                        
007100     05  SK-RATING              PIC 9(09).                        
007200     05  SK-IX-MAXFIELD         PIC 9(04).                        
007300     05  SK-IX-JOBNUM           PIC S9(04).                       
007400     05  SK-IX-SUBMITTIME       PIC 9(04).                        
007500     05  SK-IX-RUNTIME          PIC 9(04).                        
007600     05  SK-IX-NUMPROC          PIC 9(04).                        
007700     05  SK-LENGTH-FACTOR       PIC 9(04)V9(02).                  
007800     05  SK-DAX-FILE            PIC X(36).                        
007900     05  SK-SORT-FUNKTION       PIC X.                            
008000     05  SK-SORT-RICHTUNG       PIC X.                            
008100*                                                                 
008200     05      FILLER              PIC X(01).                       
008300 WORKING-STORAGE SECTION.                                         
008400*                                                                 
008500*-----------------------------------------------------------------
008600* Comp-Felder                                                     
008700*-----------------------------------------------------------------
008800 01          COMP-FELDER.                                         
008900     05      C4-I1               PIC S9(05) COMP.                 
009000     05      C4-X.                                                
009100      10                         PIC X VALUE LOW-VALUE.           
009200      10     C4-X2               PIC X.                           
009300     05      C4-NUM REDEFINES C4-X                                
009400                                 PIC S9(04) COMP.                 
009500     05      C9-RC-SWFRDR        PIC S9(04) COMP.                 
009600     05      C9-RC-DAXJOB        PIC S9(04) COMP.                 
009700*                                                                 
009800*-----------------------------------------------------------------
009900* Konstante Felder                                                
010000*-----------------------------------------------------------------
010100     05      FILLER              PIC X(01).                       
010200 01          KONSTANTE-FELDER.                                    
010300     05      K-MODUL             PIC X(08) VALUE "WFNIGHT0".      
010400     05      K-IRRELEVANT        PIC S9(04) COMP VALUE -1.        
010500     05      K-IRRELEVANT-X REDEFINES K-IRRELEVANT                
010600                                 PIC X(02).                       
010700*                                                                 
010800*-----------------------------------------------------------------
010900* Schalter                                                        
011000*-----------------------------------------------------------------
011100     05      FILLER              PIC X(01).                       
011200 01          SCHALTER.                                            
011300     05      FILE-STATUS         PIC X(02).                       
011400          88 FILE-OK                         VALUE "00".          
011500     05      REC-STAT REDEFINES FILE-STATUS.                      
011600        10   FILE-STATUS1        PIC X.                           
011700        10                       PIC X.                           
011800     05      PRG-STATUS          PIC 9       VALUE ZERO.          
011900          88 PRG-OK                          VALUE ZERO.          
012000          88 PRG-ABBRUCH                     VALUE 9.             
012100*                                                                 
012200*-----------------------------------------------------------------
012300* Anzeigefelder                                                   
012400*-----------------------------------------------------------------
012500     05      FILLER              PIC X(01).                       
012600 01          DISPLAY-FELDER.                                      
012700     05      D-NUM5              PIC -9(05).                      
012800*                                                                 
012900*-----------------------------------------------------------------
013000* LINK-RECs fuer die vier Stufen                                  
013100*-----------------------------------------------------------------
013200     05      FILLER              PIC X(01).                       
013300 01     LINK-SWFRDR.                                              
013400    05  LINK-R-RC               PIC S9(04) COMP.                  
013500    05  LINK-R-PARM.                                              
013600     10 LINK-R-TRACE-FILE       PIC X(36).                        
013700     10 LINK-R-RATING           PIC S9(09) COMP.                  
013800     10 LINK-R-IX-MAXFIELD      PIC S9(04) COMP.                  
013900     10 LINK-R-IX-JOBNUM        PIC S9(04) COMP.                  
014000     10 LINK-R-IX-SUBMITTIME    PIC S9(04) COMP.                  
014100     10 LINK-R-IX-RUNTIME       PIC S9(04) COMP.                  
014200     10 LINK-R-IX-NUMPROC       PIC S9(04) COMP.                  
014300    05  LINK-R-ERGEBNIS.                                          
014400     10 LINK-R-CLOUDLET-ANZ     PIC S9(05) COMP.                  
014500     10 LINK-R-CLOUDLET-ZEILE   OCCURS 1 TO 20000 TIMES           
014600                                 DEPENDING ON LINK-R-CLOUDLET-ANZ 
014700                                 INDEXED BY LINK-R-CL-IDX.        
014800        15 LINK-R-CL-ID         PIC 9(09).                        
014900        15 LINK-R-CL-LENGTH     PIC 9(09).                        
015000        15 LINK-R-CL-NUMPES     PIC 9(05).                        
015100        15 LINK-R-CL-SUBMIT     PIC 9(09).                        
015200        15 LINK-R-CL-USERID     PIC 9(09).                        
015300        15 LINK-R-CL-GROUPID    PIC 9(09).                        
015400        15 FILLER               PIC X(08).                        
015500*                                                                 
015600 01     LINK-DAXJOB.                                              
015700    05  LINK-D-RC               PIC S9(04) COMP.                  
015800    05  LINK-D-PARM.                                              
015900     10 LINK-D-LENGTH-FACTOR    PIC S9(04)V9(02) COMP.            
016000     10 LINK-D-DAX-FILE         PIC X(36).                        
016100    05  LINK-D-ERGEBNIS.                                          
016200     10 LINK-D-JOBTAB-ANZ       PIC S9(05) COMP.                  
016300     10 LINK-D-JOBTAB-AUSZUG    OCCURS 1 TO 5000 TIMES            
016400                                 DEPENDING ON LINK-D-JOBTAB-ANZ   
016500                                 INDEXED BY LINK-D-JT-IDX.        
016600        15 LINK-D-JTA-JOB-ID    PIC X(32).                        
016700        15 LINK-D-JTA-JOB-NAME  PIC X(64).                        
016800        15 LINK-D-JTA-LENGTH    PIC 9(09).                        
016900        15 LINK-D-JTA-DEPTH     PIC 9(04).                        
017000*                                                                 
017100    05      FILLER              PIC X(01).                        
017200 01     LINK-CLLST.                                               
017300    05  LINK-C-HDR.                                               
017400     10 LINK-C-FUNKTION         PIC X.                            
017500     10 LINK-C-GEFUNDEN         PIC 9.                            
017600     10 LINK-C-POSITION         PIC S9(05) COMP.                  
017700    05  LINK-C-SUCHKRITERIEN.                                     
017800     10 LINK-C-SUCH-ID          PIC 9(09).                        
017900     10 LINK-C-SUCH-USERID      PIC 9(09).                        
018000    05  LINK-C-TABELLE.                                           
018100     10 LINK-C-CLOUDLET-ANZ     PIC S9(05) COMP.                  
018200     10 LINK-C-CLOUDLET-ZEILE   OCCURS 1 TO 20000 TIMES           
018300                                 DEPENDING ON LINK-C-CLOUDLET-ANZ 
018400                                 INDEXED BY LINK-C-CL-IDX.        
018500         15 LINK-C-CL-ID        PIC 9(09).                        
018600         15 LINK-C-CL-LENGTH    PIC 9(09).                        
018700         15 LINK-C-CL-NUMPES    PIC 9(05).                        
018800         15 LINK-C-CL-SUBMIT    PIC 9(09).                        
018900         15 LINK-C-CL-USERID    PIC 9(09).                        
019000         15 LINK-C-CL-GROUPID   PIC 9(09).                        
019100         15 FILLER              PIC X(08).                        
019200    05  LINK-C-RUECKGABESATZ.                                     
019300     10 LINK-C-ERG-ID           PIC 9(09).                        
019400     10 LINK-C-ERG-LENGTH       PIC 9(09).                        
019500     10 LINK-C-ERG-NUMPES       PIC 9(05).                        
019600*                                                                 
019700 01     LINK-WFCMP.                                               
019800    05  LINK-W-HDR.                                               
019900     10 LINK-W-FUNKTION         PIC X.                            
020000     10 LINK-W-RICHTUNG         PIC X.                            
020100    05  LINK-W-TABELLE.                                           
020200     10 LINK-W-SUM-ANZ          PIC S9(05) COMP.                  
020300     10 LINK-W-SUM-EINTRAG      OCCURS 1 TO 2000 TIMES            
020400                                 DEPENDING ON LINK-W-SUM-ANZ      
020500                                 INDEXED BY LINK-W-SUM-IDX.       
020600         15 LINK-W-SUM-DEPTH    PIC 9(04).                        
020700         15 LINK-W-SUM-JOBNUM   PIC 9(06).                        
020800         15 LINK-W-SUM-LENGTH   PIC 9(09)V9(02).                  
020900         15 FILLER              PIC X(06).                        
021000*                                                                 
021100 PROCEDURE DIVISION.                                              
021200******************************************************************
021300* Steuerungs-Section                                              
021400******************************************************************
021500 A100-STEUERUNG SECTION.                                          
021600 A100-00.                                                         
021700     PERFORM B000-VORLAUF                                         
021800     IF PRG-ABBRUCH                                               
021900        CONTINUE                                                  
022000     ELSE                                                         
022100        PERFORM B100-WORKLOAD-EINLESEN                            
022200        IF NOT PRG-ABBRUCH                                        
022300           PERFORM B200-WORKFLOW-EINLESEN                         
022400        END-IF                                                    
022500        IF NOT PRG-ABBRUCH                                        
022600           PERFORM B300-CLOUDLETS-SORTIEREN                       
022700        END-IF                                                    
022800        IF NOT PRG-ABBRUCH                                        
022900           PERFORM B400-SUMMARY-AUFBAUEN                          
023000           PERFORM B500-SUMMARY-SORTIEREN                         
023100        END-IF                                                    
023200     END-IF                                                       
023300     PERFORM B090-ENDE                                            
023400     STOP RUN                                                     
023500     .                                                            
023600 A100-99.                                                         
023700     EXIT.                                                        
023800*                                                                 
023900******************************************************************
024000* Vorlauf: Steuerkarte lesen (Feldkonfiguration, LENGTH-FACTOR,   
024100* Sortierfunktion fuer die Summary-Stufe)                         
024200******************************************************************
024300 B000-VORLAUF SECTION.                                            
024400 B000-00.                                                         
024500     SET PRG-OK TO TRUE                                           
024600     OPEN INPUT STEUERKARTE                                       
024700     IF NOT FILE-OK                                               
024800        DISPLAY K-MODUL " - Steuerkarte nicht geoeffnet"          
024900        SET PRG-ABBRUCH TO TRUE                                   
025000        EXIT SECTION                                              
025100     END-IF                                                       
025200     READ STEUERKARTE                                             
025300        AT END SET PRG-ABBRUCH TO TRUE                            
025400     END-READ                                                     
025500     CLOSE STEUERKARTE                                            
025600     IF PRG-ABBRUCH                                               
025700        DISPLAY K-MODUL " - Steuerkarte leer"                     
025800        EXIT SECTION                                              
025900     END-IF                                                       
026000*                                                                 
026100     MOVE SK-TRACE-FILE     TO LINK-R-TRACE-FILE                  
026200     MOVE SK-RATING         TO LINK-R-RATING                      
026300     MOVE SK-IX-MAXFIELD    TO LINK-R-IX-MAXFIELD                 
026400     MOVE SK-IX-JOBNUM      TO LINK-R-IX-JOBNUM                   
026500     MOVE SK-IX-SUBMITTIME  TO LINK-R-IX-SUBMITTIME               
026600     MOVE SK-IX-RUNTIME     TO LINK-R-IX-RUNTIME                  
026700     MOVE SK-IX-NUMPROC     TO LINK-R-IX-NUMPROC                  
026800     MOVE SK-LENGTH-FACTOR  TO LINK-D-LENGTH-FACTOR               
026900     MOVE SK-DAX-FILE       TO LINK-D-DAX-FILE                    
027000     .                                                            
027100 B000-99.                                                         
027200     EXIT.                                                        
027300*                                                                 
027400******************************************************************
027500* Stufe 1: Workload-Trace einlesen (SWF), Cloudlet-Tabelle fuellen
027600* (SWFRDR0M liest die Tracedatei selbst komplett ein und reicht   
027700* die fertige Cloudlet-Tabelle ueber LINK-R-CLOUDLET-ZEILE zurueck
027800******************************************************************
027900 B100-WORKLOAD-EINLESEN SECTION.                                  
028000 B100-00.                                                         
028100     CALL "SWFRDR0M" USING LINK-SWFRDR                            
028200     MOVE LINK-R-RC TO C9-RC-SWFRDR                               
028300     IF C9-RC-SWFRDR NOT = ZERO                                   
028400        MOVE C9-RC-SWFRDR TO D-NUM5                               
028500        DISPLAY K-MODUL " - Abbruch Stufe 1 (SWFRDR0M), RC "      
028600          D-NUM5                                                  
028700        SET PRG-ABBRUCH TO TRUE                                   
028800     END-IF                                                       
028900     .                                                            
029000 B100-99.                                                         
029100     EXIT.                                                        
029200*                                                                 
029300******************************************************************
029400* Stufe 2: DAX-Workflow einlesen, Jobtabelle aufbauen             
029500******************************************************************
029600 B200-WORKFLOW-EINLESEN SECTION.                                  
029700 B200-00.                                                         
029800     CALL "DAXJOB0M" USING LINK-DAXJOB                            
029900     MOVE LINK-D-RC TO C9-RC-DAXJOB                               
030000     IF C9-RC-DAXJOB NOT = ZERO                                   
030100        MOVE C9-RC-DAXJOB TO D-NUM5                               
030200        DISPLAY K-MODUL " - Abbruch Stufe 2 (DAXJOB0M), RC "      
030300          D-NUM5                                                  
030400        SET PRG-ABBRUCH TO TRUE                                   
030500     ELSE                                                         
030600        MOVE LINK-D-JOBTAB-ANZ TO D-NUM5                          
030700        DISPLAY K-MODUL " - Stufe 2 beendet, Jobs: " D-NUM5       
030800     END-IF                                                       
030900     .                                                            
031000 B200-99.                                                         
031100     EXIT.                                                        
031200*                                                                 
031300******************************************************************
031400* Stufe 3: Cloudlet-Tabelle nach LENGTH sortieren                 
031500******************************************************************
031600 B300-CLOUDLETS-SORTIEREN SECTION.                                
031700 B300-00.                                                         
031800     MOVE LINK-R-CLOUDLET-ANZ TO LINK-C-CLOUDLET-ANZ              
031900     PERFORM C310-CLOUDLET-ZEILE-UEBERNEHMEN                      
032000        VARYING C4-I1 FROM 1 BY 1                                 
032100           UNTIL C4-I1 > LINK-C-CLOUDLET-ANZ                      
032200     MOVE "S" TO LINK-C-FUNKTION                                  
032300     CALL "CLLST0M" USING LINK-CLLST                              
032400     DISPLAY K-MODUL " - Stufe 3 beendet (Cloudlets sortiert)"    
032500     .                                                            
032600 B300-99.                                                         
032700     EXIT.                                                        
032800*                                                                 
032900 C310-CLOUDLET-ZEILE-UEBERNEHMEN SECTION.                         
033000 C310-00.                                                         
033100     SET LINK-R-CL-IDX TO C4-I1                                   
033200     SET LINK-C-CL-IDX TO C4-I1                                   
033300     MOVE LINK-R-CL-ID(LINK-R-CL-IDX)                             
033400          TO LINK-C-CL-ID(LINK-C-CL-IDX)                          
033500     MOVE LINK-R-CL-LENGTH(LINK-R-CL-IDX)                         
033600          TO LINK-C-CL-LENGTH(LINK-C-CL-IDX)                      
033700     MOVE LINK-R-CL-NUMPES(LINK-R-CL-IDX)                         
033800          TO LINK-C-CL-NUMPES(LINK-C-CL-IDX)                      
033900     MOVE LINK-R-CL-SUBMIT(LINK-R-CL-IDX)                         
034000          TO LINK-C-CL-SUBMIT(LINK-C-CL-IDX)                      
034100     MOVE LINK-R-CL-USERID(LINK-R-CL-IDX)                         
034200          TO LINK-C-CL-USERID(LINK-C-CL-IDX)                      
034300     MOVE LINK-R-CL-GROUPID(LINK-R-CL-IDX)                        
034400          TO LINK-C-CL-GROUPID(LINK-C-CL-IDX)                     
034500     .                                                            
034600 C310-99.                                                         
034700     EXIT.                                                        
034800*                                                                 
034900******************************************************************
035000* Stufe 4a: WORKFLOW-SUMMARY-Tabelle aus der Jobtabelle ableiten  
035100* (DEPTH/JOB-NUM/LENGTH je Jobsatz uebernehmen)                   
035200******************************************************************
035300 B400-SUMMARY-AUFBAUEN SECTION.                                   
035400 B400-00.                                                         
035500     MOVE LINK-D-JOBTAB-ANZ TO LINK-W-SUM-ANZ                     
035600     PERFORM C410-SUMMARY-ZEILE-UEBERNEHMEN                       
035700        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LINK-W-SUM-ANZ    
035800     .                                                            
035900 B400-99.                                                         
036000     EXIT.                                                        
036100*                                                                 
036200 C410-SUMMARY-ZEILE-UEBERNEHMEN SECTION.                          
036300 C410-00.                                                         
036400*    JOB-NUM der Summary-Zeile ist die 1-basierte Position des    
036500*    Jobsatzes in der Jobtabelle - die DAX-JOB-ID selbst ist      
036600*    alphanumerisch (z.B. "ID00001"), das Summary-Feld ist        
036700*    numerisch (siehe WFSSUMC).                                   
036800     SET LINK-W-SUM-IDX TO C4-I1                                  
036900     SET LINK-D-JT-IDX  TO C4-I1                                  
037000     MOVE LINK-D-JTA-DEPTH(LINK-D-JT-IDX)                         
037100          TO LINK-W-SUM-DEPTH(LINK-W-SUM-IDX)                     
037200     MOVE C4-I1                                                   
037300          TO LINK-W-SUM-JOBNUM(LINK-W-SUM-IDX)                    
037400     MOVE LINK-D-JTA-LENGTH(LINK-D-JT-IDX)                        
037500          TO LINK-W-SUM-LENGTH(LINK-W-SUM-IDX)                    
037600     .                                                            
037700 C410-99.                                                         
037800     EXIT.                                                        
037900*                                                                 
038000******************************************************************
038100* Stufe 4b: WORKFLOW-SUMMARY-Tabelle sortieren, je nach Steuerkart
038200******************************************************************
038300 B500-SUMMARY-SORTIEREN SECTION.                                  
038400 B500-00.                                                         
038500     MOVE SK-SORT-FUNKTION  TO LINK-W-FUNKTION                    
038600     MOVE SK-SORT-RICHTUNG  TO LINK-W-RICHTUNG                    
038700     CALL "WFCMP0M" USING LINK-WFCMP                              
038800     DISPLAY K-MODUL " - Stufe 4 beendet (Summary sortiert)"      
038900     .                                                            
039000 B500-99.                                                         
039100     EXIT.                                                        
039200*                                                                 
039300******************************************************************
039400* Nachlauf                                                        
039500******************************************************************
039600 B090-ENDE SECTION.                                               
039700 B090-00.                                                         
039800     IF PRG-ABBRUCH                                               
039900        DISPLAY K-MODUL " - Nachtlauf abgebrochen"                
040000     ELSE                                                         
040100        DISPLAY K-MODUL " - Nachtlauf beendet"                    
040200     END-IF                                                       
040300     .                                                            
040400 B090-99.                                                         
040500     EXIT.                                                        
