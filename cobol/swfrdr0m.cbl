000100*                                                                 
000200 IDENTIFICATION DIVISION.                                         
000300*                                                                 
000400 PROGRAM-ID. SWFRDR0M.                                            
000500 AUTHOR. K. LEHNERT.                                              
000600 INSTALLATION. WFSIM-BATCHBUERO.                                  
000700 DATE-WRITTEN. 1987-11-04.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      
001000*                                                                 
001100***************************************************************** 
001200* Letzte Aenderung :: 2021-02-08                                  
001300* Letzte Version   :: A.00.00                                     
001400* Kurzbeschreibung :: Einlesen der SWF-Tracedatei, Aufbau der     
001500*                      Cloudlet-Tabelle fuer den Simulationslauf  
001600* Auftrag          :: WFSIM-1                                     
001700*                                                                 
001800* Aenderungen                                                     
001900*-----------------------------------------------------------------
002000* Datum      | von  | Tkt       | Kommentar                      *
002100*------------|------|-----------|--------------------------------*
002200*1987-11-04  | kl   | WFSIM-1   | Neuerstellung                   
002300*1989-06-19  | kl   | WFSIM-4   | REQ-NUM-PROC-Fallback auf       
002400*            |      |           | NUM-PROC korrigiert             
002500*1992-02-27  | rh   | WFSIM-9   | MAX-FIELD konfigurierbar        
002600*            |      |           | gemacht (D100-SET-FIELD)        
002700*1994-08-03  | rh   | WFSIM-13  | Kommentarzeilen (Semikolon)     
002800*            |      |           | werden jetzt uebersprungen      
002900*1998-11-30  | mh   | WFSIM-19  | Jahr-2000-Pruefung: SUBMIT-TIME 
003000*            |      |           | bleibt numerische Sekunden-     
003100*            |      |           | zaehlung, keine Datumsfelder    
003200*            |      |           | betroffen - keine Aenderung     
003300*1999-01-12  | mh   | WFSIM-19  | Abschluss Y2K-Ueberpruefung     
003400*2003-05-06  | rh   | WFSIM-27  | RATING wird jetzt per LINK-REC  
003500*            |      |           | uebergeben statt fest verdrahtet
003600*2009-10-21  | as    | WFSIM-41 | Negative JOB-NUM als Sentinel   
003700*            |      |           | "irrelevant" abgefangen         
003800*2026-08-10  | kw   | WFSIM-52  | NUMERIC-Pruefung griff auf die  
003900*            |      |           | Blank-Fuellung rechts vom Token 
004000*            |      |           | zu und verwarf jede Zeile -     
004100*            |      |           | Pruefung/Uebernahme auf belegte 
004200*            |      |           | Laenge (C4-LEN) eingeschraenkt  
004300*            |      |           | (R-8904)                        
004400*-----------------------------------------------------------------
004500*                                                                 
004600* Programmbeschreibung                                            
004700* --------------------                                            
004800* Liest die Standard-Workload-Format-Tracedatei zeilenweise und   
004900* baut daraus die Cloudlet-Tabelle fuer den nachgelagerten        
005000* Simulationslauf auf. Pro gueltiger Zeile ein Tabelleneintrag.   
005100* Kommentarzeilen (Spalte 1 = Semikolon) und Zeilen mit falscher  
005200* Feldanzahl werden ohne Abbruch verworfen.                       
005300*                                                                 
005400******************************************************************
005500*                                                                 
005600 ENVIRONMENT DIVISION.                                            
005700 CONFIGURATION SECTION.                                           
005800 SPECIAL-NAMES.                                                   
005900     C01 IS TOP-OF-FORM                                           
006000     CLASS NUMERISCH IS "0123456789".                             
006100*                                                                 
006200 INPUT-OUTPUT SECTION.                                            
006300 FILE-CONTROL.                                                    
006400     SELECT SWF-TRACE-IN     ASSIGN TO SWFTRCIN                   
006500                              ORGANIZATION IS LINE SEQUENTIAL     
006600                              FILE STATUS IS FILE-STATUS.         
006700*                                                                 
006800 DATA DIVISION.                                                   
006900 FILE SECTION.                                                    
007000 FD  SWF-TRACE-IN.                                                
007100 01  SWF-TRACE-LINE               PIC X(256).                     
007200*                                                                 
007300 WORKING-STORAGE SECTION.                                         
007400     COPY WFSCLDC.                                                
007500*                                                                 
007600*-----------------------------------------------------------------
007700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
007800*-----------------------------------------------------------------
007900 01          COMP-FELDER.                                         
008000     05      C4-ANZ              PIC S9(04) COMP.                 
008100     05      C4-I1               PIC S9(04) COMP.                 
008200     05      C4-I2               PIC S9(04) COMP.                 
008300     05      C4-LEN              PIC S9(04) COMP.                 
008400     05      C4-PTR              PIC S9(04) COMP.                 
008500     05      C9-SIGN-WERK        PIC S9(09) COMP.                 
008600     05      C9-RUNTIME          PIC S9(09) COMP.                 
008700     05      C9-RATING           PIC S9(09) COMP VALUE 1.         
008800     05      C9-NUMPROC          PIC S9(05) COMP.                 
008900     05      C9-SIGN-REQPROC     PIC S9(05) COMP.                 
009000     05      C9-NUMPES-ERG       PIC S9(05) COMP.                 
009100     05      C4-X.                                                
009200      10                         PIC X VALUE LOW-VALUE.           
009300      10     C4-X2               PIC X.                           
009400     05      C4-NUM REDEFINES C4-X                                
009500                                 PIC S9(04) COMP.                 
009600*                                                                 
009700*-----------------------------------------------------------------
009800* Display-Felder: Praefix D                                       
009900*-----------------------------------------------------------------
010000     05      FILLER              PIC X(01).                       
010100 01          DISPLAY-FELDER.                                      
010200     05      D-NUM4              PIC -9(04).                      
010300     05      D-NUM9              PIC -9(09).                      
010400*                                                                 
010500*-----------------------------------------------------------------
010600* Felder mit konstantem Inhalt: Praefix K                         
010700*-----------------------------------------------------------------
010800     05      FILLER              PIC X(01).                       
010900 01          KONSTANTE-FELDER.                                    
011000     05      K-MODUL             PIC X(08)  VALUE "SWFRDR0M".     
011100     05      K-KOMMENTAR         PIC X      VALUE ";".            
011200     05      K-IRRELEVANT        PIC S9(04) COMP VALUE -1.        
011300*                                                                 
011400*-----------------------------------------------------------------
011500* Conditional-Felder                                              
011600*-----------------------------------------------------------------
011700     05      FILLER              PIC X(01).                       
011800 01          SCHALTER.                                            
011900     05      FILE-STATUS         PIC X(02).                       
012000          88 FILE-OK                         VALUE "00".          
012100          88 FILE-EOF                        VALUE "10".          
012200     05      REC-STAT REDEFINES FILE-STATUS.                      
012300        10   FILE-STATUS1        PIC X.                           
012400        10                       PIC X.                           
012500     05      ZEILE-OK            PIC 9       VALUE ZERO.          
012600          88 ZEILE-GUELTIG                   VALUE 1.             
012700          88 ZEILE-VERWERFEN                 VALUE 0.             
012800     05      PRG-STATUS          PIC 9       VALUE ZERO.          
012900          88 PRG-OK                          VALUE ZERO.          
013000          88 PRG-ABBRUCH                     VALUE 9.             
013100*                                                                 
013200*-----------------------------------------------------------------
013300* Weitere Arbeitsfelder: Praefix W                                
013400*-----------------------------------------------------------------
013500     05      FILLER              PIC X(01).                       
013600 01          WORK-FELDER.                                         
013700     05      W-ROH-ZEILE          PIC X(256).                     
013800     05      W-ROH-ZEILE-LEN      PIC S9(04) COMP.                
013900     05      W-FELD-START         PIC S9(04) COMP.                
014000     05      W-FELD-ANZ-OK        PIC 9       VALUE ZERO.         
014100          88 FELDANZAHL-OK                    VALUE 1.            
014200*                                                                 
014300*    Zeitfeld-View (ungenutzt in diesem Modul, aus Kompatibilitaet
014400*    zum Standard-Kopierrahmen WFS-ZEIT-LAYOUT uebernommen)       
014500     05      FILLER              PIC X(01).                       
014600 01          WFS-BATCH-DATUM.                                     
014700     05      WFS-BD-JJJJ          PIC 9(04).                      
014800     05      WFS-BD-MM            PIC 9(02).                      
014900     05      WFS-BD-TT            PIC 9(02).                      
015000     05      FILLER              PIC X(01).                       
015100 01          WFS-BATCH-DATUM-NUM REDEFINES WFS-BATCH-DATUM        
015200                                  PIC 9(08).                      
015300*                                                                 
015400 LINKAGE SECTION.                                                 
015500*-->    Uebergabe aus Hauptprogramm SWFRDR0O                      
015600 01     LINK-REC.                                                 
015700    05  LINK-HDR.                                                 
015800     10 LINK-RC                 PIC S9(04) COMP.                  
015900*       0    = OK                                                 
016000*       9999 = Programmabbruch - Hauptprogramm muss reagieren     
016100    05  LINK-PARM.                                                
016200     10 LINK-TRACE-FILE         PIC X(36).                        
016300     10 LINK-RATING             PIC S9(09) COMP.                  
016400     10 LINK-IX-MAXFIELD        PIC S9(04) COMP.                  
016500     10 LINK-IX-JOBNUM          PIC S9(04) COMP.                  
016600     10 LINK-IX-SUBMITTIME      PIC S9(04) COMP.                  
016700     10 LINK-IX-RUNTIME         PIC S9(04) COMP.                  
016800     10 LINK-IX-NUMPROC         PIC S9(04) COMP.                  
016900    05  LINK-ERGEBNIS.                                            
017000     10 LINK-CLOUDLET-ANZ       PIC S9(05) COMP.                  
017100     10 LINK-CLOUDLET-ZEILE     OCCURS 1 TO 20000 TIMES           
017200                                 DEPENDING ON LINK-CLOUDLET-ANZ   
017300                                 INDEXED BY LINK-CL-IDX.          
017400        15 LINK-CL-ID           PIC 9(09).                        
017500        15 LINK-CL-LENGTH       PIC 9(09).                        
017600        15 LINK-CL-NUMPES       PIC 9(05).                        
017700        15 LINK-CL-SUBMIT       PIC 9(09).                        
017800        15 LINK-CL-USERID       PIC 9(09).                        
017900        15 LINK-CL-GROUPID      PIC 9(09).                        
018000        15 FILLER               PIC X(08).                        
018100*                                                                 
018200 PROCEDURE DIVISION USING LINK-REC.                               
018300******************************************************************
018400* Steuerungs-Section                                              
018500******************************************************************
018600 A100-STEUERUNG SECTION.                                          
018700 A100-00.                                                         
018800     PERFORM B000-VORLAUF                                         
018900     IF PRG-ABBRUCH                                               
019000        MOVE 9999 TO LINK-RC                                      
019100     ELSE                                                         
019200        PERFORM B100-VERARBEITUNG                                 
019300        PERFORM B090-ENDE                                         
019400        MOVE ZERO TO LINK-RC                                      
019500        MOVE WFC-CLOUDLET-ANZ TO LINK-CLOUDLET-ANZ                
019600     END-IF                                                       
019700     EXIT PROGRAM                                                 
019800     .                                                            
019900 A100-99.                                                         
020000     EXIT.                                                        
020100*                                                                 
020200******************************************************************
020300* Vorlauf: Feldindizes pruefen, Tracedatei oeffnen                
020400******************************************************************
020500 B000-VORLAUF SECTION.                                            
020600 B000-00.                                                         
020700     MOVE ZERO TO WFC-CLOUDLET-ANZ                                
020800     MOVE ZERO TO C4-ANZ                                          
020900     SET PRG-OK TO TRUE                                           
021000*                                                                 
021100     PERFORM D100-SET-FIELD                                       
021200     IF PRG-ABBRUCH                                               
021300        EXIT SECTION                                              
021400     END-IF                                                       
021500*                                                                 
021600     MOVE LINK-RATING TO C9-RATING                                
021700     IF LINK-RATING NOT > ZERO                                    
021800        MOVE 1 TO C9-RATING                                       
021900     END-IF                                                       
022000*                                                                 
022100     OPEN INPUT SWF-TRACE-IN                                      
022200     IF NOT FILE-OK                                               
022300        DISPLAY K-MODUL " - Tracedatei nicht geoeffnet, Status "  
022400                FILE-STATUS                                       
022500        SET PRG-ABBRUCH TO TRUE                                   
022600     END-IF                                                       
022700     .                                                            
022800 B000-99.                                                         
022900     EXIT.                                                        
023000*                                                                 
023100******************************************************************
023200* Einmalige Pruefung/Uebernahme der Feldpositionen aus der        
023300* Steuerkarte - vor der Lese-Schleife, nicht pro Satz             
023400******************************************************************
023500 D100-SET-FIELD SECTION.                                          
023600 D100-00.                                                         
023700     IF LINK-IX-MAXFIELD < 1                                      
023800        DISPLAY K-MODUL " - MAX-FIELD ungueltig"                  
023900        SET PRG-ABBRUCH TO TRUE                                   
024000        EXIT SECTION                                              
024100     END-IF                                                       
024200     MOVE LINK-IX-MAXFIELD TO WFC-IX-MAXFIELD                     
024300*                                                                 
024400     IF LINK-IX-JOBNUM = ZERO                                     
024500        DISPLAY K-MODUL " - JOB-NUM-Feldindex = 0 ungueltig"      
024600        SET PRG-ABBRUCH TO TRUE                                   
024700        EXIT SECTION                                              
024800     END-IF                                                       
024900     MOVE LINK-IX-JOBNUM TO WFC-IX-JOBNUM                         
025000*                                                                 
025100     IF LINK-IX-SUBMITTIME < 1 OR LINK-IX-RUNTIME < 1             
025200        OR LINK-IX-NUMPROC < 1                                    
025300        DISPLAY K-MODUL " - Feldindex ungueltig (< 1)"            
025400        SET PRG-ABBRUCH TO TRUE                                   
025500        EXIT SECTION                                              
025600     END-IF                                                       
025700     MOVE LINK-IX-SUBMITTIME TO WFC-IX-SUBMITTIME                 
025800     MOVE LINK-IX-RUNTIME    TO WFC-IX-RUNTIME                    
025900     MOVE LINK-IX-NUMPROC    TO WFC-IX-NUMPROC                    
026000     .                                                            
026100 D100-99.                                                         
026200     EXIT.                                                        
026300*                                                                 
026400******************************************************************
026500* Verarbeitung: Satz fuer Satz lesen bis EOF                      
026600******************************************************************
026700 B100-VERARBEITUNG SECTION.                                       
026800 B100-00.                                                         
026900     READ SWF-TRACE-IN INTO W-ROH-ZEILE                           
027000        AT END SET FILE-EOF TO TRUE                               
027100     END-READ                                                     
027200     PERFORM C100-LESE-SCHLEIFE UNTIL FILE-EOF                    
027300     .                                                            
027400 B100-99.                                                         
027500     EXIT.                                                        
027600*                                                                 
027700 C100-LESE-SCHLEIFE SECTION.                                      
027800 C100-00.                                                         
027900     IF W-ROH-ZEILE(1:1) = K-KOMMENTAR                            
028000        CONTINUE                                                  
028100     ELSE                                                         
028200        PERFORM C200-ZEILE-SPLITTEN                               
028300        IF ZEILE-GUELTIG                                          
028400           PERFORM C300-FELDER-UEBERNEHMEN                        
028500           IF ZEILE-GUELTIG                                       
028600              PERFORM C400-CLOUDLET-AUFBAUEN                      
028700           END-IF                                                 
028800        END-IF                                                    
028900     END-IF                                                       
029000     READ SWF-TRACE-IN INTO W-ROH-ZEILE                           
029100        AT END SET FILE-EOF TO TRUE                               
029200     END-READ                                                     
029300     .                                                            
029400 C100-99.                                                         
029500     EXIT.                                                        
029600*                                                                 
029700******************************************************************
029800* Zeile in Blank-getrennte Tokens zerlegen, leere Tokens verwerfen
029900* Token-Anzahl gegen MAX-FIELD pruefen                            
030000******************************************************************
030100 C200-ZEILE-SPLITTEN SECTION.                                     
030200 C200-00.                                                         
030300     MOVE ZERO TO WFC-TOKEN-ANZ                                   
030400     UNSTRING W-ROH-ZEILE DELIMITED BY ALL SPACES                 
030500          INTO WFC-TOKEN(1) WFC-TOKEN(2) WFC-TOKEN(3)             
030600               WFC-TOKEN(4) WFC-TOKEN(5) WFC-TOKEN(6)             
030700               WFC-TOKEN(7) WFC-TOKEN(8) WFC-TOKEN(9)             
030800               WFC-TOKEN(10) WFC-TOKEN(11) WFC-TOKEN(12)          
030900               WFC-TOKEN(13) WFC-TOKEN(14) WFC-TOKEN(15)          
031000               WFC-TOKEN(16) WFC-TOKEN(17) WFC-TOKEN(18)          
031100          TALLYING IN WFC-TOKEN-ANZ                               
031200     END-UNSTRING                                                 
031300     IF WFC-TOKEN-ANZ = WFC-IX-MAXFIELD                           
031400        SET ZEILE-GUELTIG TO TRUE                                 
031500     ELSE                                                         
031600        SET ZEILE-VERWERFEN TO TRUE                               
031700     END-IF                                                       
031800     .                                                            
031900 C200-99.                                                         
032000     EXIT.                                                        
032100*                                                                 
032200******************************************************************
032300* Feldwerte aus den Tokens pruefen und uebernehmen; jeder         
032400* Feldfehler setzt ZEILE-VERWERFEN und damit die Zeile ab -       
032500* kein Abbruch, es wird einfach die naechste Zeile gelesen        
032600******************************************************************
032700* UNSTRING legt jedes Token linksbuendig in WFC-TOKEN ab und      
032800* fuellt rechts mit Blanks auf; die NUMERIC-Pruefung darf daher   
032900* nur die belegten Stellen pruefen (C4-LEN per INSPECT ermittelt, 
033000* sonst wertet COBOL die Blank-Fuellung als nicht-numerisch)      
033100 C300-FELDER-UEBERNEHMEN SECTION.                                 
033200 C300-00.                                                         
033300     SET ZEILE-GUELTIG TO TRUE                                    
033400*                                                                 
033500     IF WFC-IX-JOBNUM > ZERO                                      
033600        MOVE ZERO TO C4-LEN                                       
033700        INSPECT WFC-TOKEN(WFC-IX-JOBNUM) TALLYING C4-LEN          
033800           FOR CHARACTERS BEFORE INITIAL SPACE                    
033900        IF C4-LEN = ZERO                                          
034000           SET ZEILE-VERWERFEN TO TRUE                            
034100           EXIT SECTION                                           
034200        END-IF                                                    
034300        IF NOT WFC-TOKEN(WFC-IX-JOBNUM)(1:C4-LEN) NUMERIC         
034400           SET ZEILE-VERWERFEN TO TRUE                            
034500           EXIT SECTION                                           
034600        END-IF                                                    
034700     END-IF                                                       
034800*                                                                 
034900     MOVE ZERO TO C4-LEN                                          
035000     INSPECT WFC-TOKEN(WFC-IX-RUNTIME) TALLYING C4-LEN            
035100        FOR CHARACTERS BEFORE INITIAL SPACE                       
035200     IF C4-LEN = ZERO                                             
035300        OR NOT WFC-TOKEN(WFC-IX-RUNTIME)(1:C4-LEN) NUMERIC        
035400        SET ZEILE-VERWERFEN TO TRUE                               
035500        EXIT SECTION                                              
035600     END-IF                                                       
035700     MOVE WFC-TOKEN(WFC-IX-RUNTIME)(1:C4-LEN) TO C9-SIGN-WERK     
035800*                                                                 
035900     MOVE ZERO TO C4-LEN                                          
036000     INSPECT WFC-TOKEN(WFC-IX-NUMPROC) TALLYING C4-LEN            
036100        FOR CHARACTERS BEFORE INITIAL SPACE                       
036200     IF C4-LEN = ZERO                                             
036300        OR NOT WFC-TOKEN(WFC-IX-NUMPROC)(1:C4-LEN) NUMERIC        
036400        SET ZEILE-VERWERFEN TO TRUE                               
036500        EXIT SECTION                                              
036600     END-IF                                                       
036700     MOVE WFC-TOKEN(WFC-IX-NUMPROC)(1:C4-LEN) TO C9-NUMPROC       
036800*                                                                 
036900     MOVE ZERO TO C4-LEN                                          
037000     INSPECT WFC-TOKEN(WFC-IX-REQNUMPROC) TALLYING C4-LEN         
037100        FOR CHARACTERS BEFORE INITIAL SPACE                       
037200     IF C4-LEN = ZERO                                             
037300        OR NOT WFC-TOKEN(WFC-IX-REQNUMPROC)(1:C4-LEN) NUMERIC     
037400        SET ZEILE-VERWERFEN TO TRUE                               
037500        EXIT SECTION                                              
037600     END-IF                                                       
037700     MOVE WFC-TOKEN(WFC-IX-REQNUMPROC)(1:C4-LEN)                  
037800                                    TO C9-SIGN-REQPROC            
037900     .                                                            
038000 C300-99.                                                         
038100     EXIT.                                                        
038200*                                                                 
038300******************************************************************
038400* Abgeleiteten Cloudlet-Satz aufbauen und an Tabelle anhaengen    
038500******************************************************************
038600 C400-CLOUDLET-AUFBAUEN SECTION.                                  
038700 C400-00.                                                         
038800     IF C9-SIGN-WERK NOT > ZERO                                   
038900        MOVE 1 TO C9-RUNTIME                                      
039000     ELSE                                                         
039100        MOVE C9-SIGN-WERK TO C9-RUNTIME                           
039200     END-IF                                                       
039300*                                                                 
039400     ADD 1 TO WFC-CLOUDLET-ANZ                                    
039500     SET WFC-CL-IDX TO WFC-CLOUDLET-ANZ                           
039600*                                                                 
039700     IF WFC-IX-JOBNUM < ZERO                                      
039800        MOVE WFC-CLOUDLET-ANZ TO WFC-CL-ID(WFC-CL-IDX)            
039900     ELSE                                                         
040000        MOVE ZERO TO C4-LEN                                       
040100        INSPECT WFC-TOKEN(WFC-IX-JOBNUM) TALLYING C4-LEN          
040200           FOR CHARACTERS BEFORE INITIAL SPACE                    
040300        MOVE WFC-TOKEN(WFC-IX-JOBNUM)(1:C4-LEN)                   
040400                                    TO WFC-CL-ID(WFC-CL-IDX)      
040500     END-IF                                                       
040600*                                                                 
040700     COMPUTE WFC-CL-LENGTH(WFC-CL-IDX) = C9-RUNTIME * C9-RATING   
040800*                                                                 
040900     IF C9-SIGN-REQPROC = K-IRRELEVANT OR C9-SIGN-REQPROC = ZERO  
041000        MOVE C9-NUMPROC TO C9-NUMPES-ERG                          
041100     ELSE                                                         
041200        MOVE C9-SIGN-REQPROC TO C9-NUMPES-ERG                     
041300     END-IF                                                       
041400     IF C9-NUMPES-ERG NOT > ZERO                                  
041500        MOVE 1 TO C9-NUMPES-ERG                                   
041600     END-IF                                                       
041700     MOVE C9-NUMPES-ERG TO WFC-CL-NUMPES(WFC-CL-IDX)              
041800*                                                                 
041900     MOVE ZERO TO WFC-CL-SUBMIT(WFC-CL-IDX)                       
042000     MOVE ZERO TO C4-LEN                                          
042100     INSPECT WFC-TOKEN(WFC-IX-SUBMITTIME) TALLYING C4-LEN         
042200        FOR CHARACTERS BEFORE INITIAL SPACE                       
042300     IF C4-LEN > ZERO                                             
042400        IF WFC-TOKEN(WFC-IX-SUBMITTIME)(1:C4-LEN) NUMERIC         
042500           MOVE WFC-TOKEN(WFC-IX-SUBMITTIME)(1:C4-LEN)            
042600                                    TO WFC-CL-SUBMIT(WFC-CL-IDX)  
042700        END-IF                                                    
042800     END-IF                                                       
042900*                                                                 
043000     MOVE ZERO TO WFC-CL-USERID(WFC-CL-IDX)                       
043100     MOVE ZERO TO C4-LEN                                          
043200     INSPECT WFC-TOKEN(WFC-IX-USERID) TALLYING C4-LEN             
043300        FOR CHARACTERS BEFORE INITIAL SPACE                       
043400     IF C4-LEN > ZERO                                             
043500        IF WFC-TOKEN(WFC-IX-USERID)(1:C4-LEN) NUMERIC             
043600           MOVE WFC-TOKEN(WFC-IX-USERID)(1:C4-LEN)                
043700                                    TO WFC-CL-USERID(WFC-CL-IDX)  
043800        END-IF                                                    
043900     END-IF                                                       
044000*                                                                 
044100     MOVE ZERO TO WFC-CL-GROUPID(WFC-CL-IDX)                      
044200     MOVE ZERO TO C4-LEN                                          
044300     INSPECT WFC-TOKEN(WFC-IX-GROUPID) TALLYING C4-LEN            
044400        FOR CHARACTERS BEFORE INITIAL SPACE                       
044500     IF C4-LEN > ZERO                                             
044600        IF WFC-TOKEN(WFC-IX-GROUPID)(1:C4-LEN) NUMERIC            
044700           MOVE WFC-TOKEN(WFC-IX-GROUPID)(1:C4-LEN)               
044800                                    TO WFC-CL-GROUPID(WFC-CL-IDX) 
044900        END-IF                                                    
045000     END-IF                                                       
045100     .                                                            
045200 C400-99.                                                         
045300     EXIT.                                                        
045400*                                                                 
045500******************************************************************
045600* Nachlauf: Datei schliessen                                      
045700******************************************************************
045800 B090-ENDE SECTION.                                               
045900 B090-00.                                                         
046000     CLOSE SWF-TRACE-IN                                           
046100     PERFORM C800-AUSZUG-UEBERNEHMEN                              
046200        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > WFC-CLOUDLET-ANZ  
046300     MOVE WFC-CLOUDLET-ANZ TO D-NUM9                              
046400     DISPLAY K-MODUL " - Cloudlet-Saetze aufgebaut: " D-NUM9      
046500     .                                                            
046600 B090-99.                                                         
046700     EXIT.                                                        
046800*                                                                 
046900******************************************************************
047000* Cloudlet-Tabelle ueber LINKAGE an das Hauptprogramm zurueckreich
047100******************************************************************
047200 C800-AUSZUG-UEBERNEHMEN SECTION.                                 
047300 C800-00.                                                         
047400     SET WFC-CL-IDX TO C4-I1                                      
047500     SET LINK-CL-IDX TO C4-I1                                     
047600     MOVE WFC-CL-ID(WFC-CL-IDX)                                   
047700          TO LINK-CL-ID(LINK-CL-IDX)                              
047800     MOVE WFC-CL-LENGTH(WFC-CL-IDX)                               
047900          TO LINK-CL-LENGTH(LINK-CL-IDX)                          
048000     MOVE WFC-CL-NUMPES(WFC-CL-IDX)                               
048100          TO LINK-CL-NUMPES(LINK-CL-IDX)                          
048200     MOVE WFC-CL-SUBMIT(WFC-CL-IDX)                               
048300          TO LINK-CL-SUBMIT(LINK-CL-IDX)                          
048400     MOVE WFC-CL-USERID(WFC-CL-IDX)                               
048500          TO LINK-CL-USERID(LINK-CL-IDX)                          
048600     MOVE WFC-CL-GROUPID(WFC-CL-IDX)                              
048700          TO LINK-CL-GROUPID(LINK-CL-IDX)                         
048800     .                                                            
048900 C800-99.                                                         
049000     EXIT.                                                        
