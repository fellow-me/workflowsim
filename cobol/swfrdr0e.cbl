000100*                                                                 
000200 IDENTIFICATION DIVISION.                                         
000300*                                                                 
000400 PROGRAM-ID. SWFRDR0O.                                            
000500 AUTHOR. K. LEHNERT.                                              
000600 INSTALLATION. WFSIM-BATCHBUERO.                                  
000700 DATE-WRITTEN. 1987-11-04.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      
001000*                                                                 
001100***************************************************************** 
001200* Letzte Aenderung :: 2021-02-08                                  
001300* Letzte Version   :: A.00.00                                     
001400* Kurzbeschreibung :: Batchtreiber fuer SWFRDR0M (Einlesen der    
001500*                      Workload-Tracedatei)                       
001600* Auftrag          :: WFSIM-1                                     
001700*                                                                 
001800* Aenderungen                                                     
001900*-----------------------------------------------------------------
002000* Datum      | von  | Tkt       | Kommentar                      *
002100*------------|------|-----------|--------------------------------*
002200*1987-11-04  | kl   | WFSIM-1   | Neuerstellung                   
002300*1992-02-27  | rh   | WFSIM-9   | Feldindizes jetzt per Steuer-   
002400*            |      |           | karte, nicht mehr fest verdr.   
002500*1998-12-02  | mh   | WFSIM-19  | Y2K-Ueberpruefung: keine Jahres-
002600*            |      |           | felder in der Steuerkarte       
002700*2003-05-06  | rh   | WFSIM-27  | RATING jetzt aus Steuerkarte    
002800*-----------------------------------------------------------------
002900*                                                                 
003000* Programmbeschreibung                                            
003100* --------------------                                            
003200* Liest die Batch-Steuerkarte (RATING, Feldindizes, Tracedatei-   
003300* name), ruft SWFRDR0M zum Einlesen der Tracedatei auf und meldet 
003400* die Anzahl aufgebauter Cloudlet-Saetze.                         
003500*                                                                 
003600******************************************************************
003700*                                                                 
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SPECIAL-NAMES.                                                   
004100     C01 IS TOP-OF-FORM.                                          
004200*                                                                 
004300 INPUT-OUTPUT SECTION.                                            
004400 FILE-CONTROL.                                                    
004500     SELECT STEUERKARTE        ASSIGN TO STEUERIN                 
004600                                ORGANIZATION IS LINE SEQUENTIAL   
004700                                FILE STATUS IS FILE-STATUS.       
004800*                                                                 
004900 DATA DIVISION.                                                   
005000 FILE SECTION.                                                    
005100 FD  STEUERKARTE.                                                 
005200 01  STEUERKARTE-SATZ.                                            
005300     05  SK-TRACE-FILE          PIC X(36).                        
005400     05  SK-RATING              PIC 9(09).                        
005500     05  SK-IX-MAXFIELD         PIC 9(04).                        
005600     05  SK-IX-JOBNUM           PIC S9(04).                       
005700     05  SK-IX-SUBMITTIME       PIC 9(04).                        
005800     05  SK-IX-RUNTIME          PIC 9(04).                        
005900     05  SK-IX-NUMPROC          PIC 9(04).                        
006000*                                                                 
006100     05      FILLER              PIC X(01).                       
006200 WORKING-STORAGE SECTION.                                         
006300 01          COMP-FELDER.                                         
006400     05      C4-DUMMY            PIC S9(04) COMP.                 
006500     05      C4-X.                                                
006600      10                         PIC X VALUE LOW-VALUE.           
006700      10     C4-X2               PIC X.                           
006800     05      C4-NUM REDEFINES C4-X                                
006900                                 PIC S9(04) COMP.                 
007000*                                                                 
007100     05      FILLER              PIC X(01).                       
007200 01          DISPLAY-FELDER.                                      
007300     05      D-NUM5              PIC -9(05).                      
007400*                                                                 
007500     05      FILLER              PIC X(01).                       
007600 01          KONSTANTE-FELDER.                                    
007700     05      K-MODUL             PIC X(08)  VALUE "SWFRDR0O".     
007800*                                                                 
007900     05      FILLER              PIC X(01).                       
008000 01          SCHALTER.                                            
008100     05      FILE-STATUS         PIC X(02).                       
008200          88 FILE-OK                         VALUE "00".          
008300          88 FILE-EOF                        VALUE "10".          
008400     05      REC-STAT REDEFINES FILE-STATUS.                      
008500        10   FILE-STATUS1        PIC X.                           
008600        10                       PIC X.                           
008700     05      PRG-STATUS          PIC 9       VALUE ZERO.          
008800          88 PRG-OK                          VALUE ZERO.          
008900          88 PRG-ABBRUCH                     VALUE 9.             
009000*                                                                 
009100     05      FILLER              PIC X(01).                       
009200 01          WFO-ZEIT.                                            
009300     05      WFO-JJJJMMTT        PIC 9(08).                       
009400     05      FILLER              PIC X(01).                       
009500 01          WFO-ZEIT-GETRENNT REDEFINES WFO-ZEIT.                
009600     05      WFO-JJJJ            PIC 9(04).                       
009700     05      WFO-MM              PIC 9(02).                       
009800     05      WFO-TT              PIC 9(02).                       
009900*                                                                 
010000*-->    Uebergabe an Modul SWFRDR0M                               
010100     05      FILLER              PIC X(01).                       
010200 01     LINK-REC.                                                 
010300    05  LINK-HDR.                                                 
010400     10 LINK-RC                 PIC S9(04) COMP.                  
010500    05  LINK-PARM.                                                
010600     10 LINK-TRACE-FILE         PIC X(36).                        
010700     10 LINK-RATING             PIC S9(09) COMP.                  
010800     10 LINK-IX-MAXFIELD        PIC S9(04) COMP.                  
010900     10 LINK-IX-JOBNUM          PIC S9(04) COMP.                  
011000     10 LINK-IX-SUBMITTIME      PIC S9(04) COMP.                  
011100     10 LINK-IX-RUNTIME         PIC S9(04) COMP.                  
011200     10 LINK-IX-NUMPROC         PIC S9(04) COMP.                  
011300    05  LINK-ERGEBNIS.                                            
011400     10 LINK-CLOUDLET-ANZ       PIC S9(05) COMP.                  
011500     10 LINK-CLOUDLET-ZEILE     OCCURS 1 TO 20000 TIMES           
011600                                 DEPENDING ON LINK-CLOUDLET-ANZ   
011700                                 INDEXED BY LINK-CL-IDX.          
011800        15 LINK-CL-ID           PIC 9(09).                        
011900        15 LINK-CL-LENGTH       PIC 9(09).                        
012000        15 LINK-CL-NUMPES       PIC 9(05).                        
012100        15 LINK-CL-SUBMIT       PIC 9(09).                        
012200        15 LINK-CL-USERID       PIC 9(09).                        
012300        15 LINK-CL-GROUPID      PIC 9(09).                        
012400        15 FILLER               PIC X(08).                        
012500*                                                                 
012600 PROCEDURE DIVISION.                                              
012700******************************************************************
012800* Steuerungs-Section                                              
012900******************************************************************
013000 A100-STEUERUNG SECTION.                                          
013100 A100-00.                                                         
013200     PERFORM B000-VORLAUF                                         
013300     IF PRG-ABBRUCH                                               
013400        CONTINUE                                                  
013500     ELSE                                                         
013600        PERFORM B100-VERARBEITUNG                                 
013700     END-IF                                                       
013800     PERFORM B090-ENDE                                            
013900     STOP RUN                                                     
014000     .                                                            
014100 A100-99.                                                         
014200     EXIT.                                                        
014300*                                                                 
014400******************************************************************
014500* Vorlauf: Steuerkarte lesen                                      
014600******************************************************************
014700 B000-VORLAUF SECTION.                                            
014800 B000-00.                                                         
014900     SET PRG-OK TO TRUE                                           
015000     OPEN INPUT STEUERKARTE                                       
015100     IF NOT FILE-OK                                               
015200        DISPLAY K-MODUL " - Steuerkarte nicht geoeffnet"          
015300        SET PRG-ABBRUCH TO TRUE                                   
015400        EXIT SECTION                                              
015500     END-IF                                                       
015600     READ STEUERKARTE                                             
015700        AT END SET PRG-ABBRUCH TO TRUE                            
015800     END-READ                                                     
015900     CLOSE STEUERKARTE                                            
016000     IF PRG-ABBRUCH                                               
016100        DISPLAY K-MODUL " - Steuerkarte leer"                     
016200        EXIT SECTION                                              
016300     END-IF                                                       
016400*                                                                 
016500     MOVE SK-TRACE-FILE   TO LINK-TRACE-FILE                      
016600     MOVE SK-RATING       TO LINK-RATING                          
016700     MOVE SK-IX-MAXFIELD  TO LINK-IX-MAXFIELD                     
016800     MOVE SK-IX-JOBNUM    TO LINK-IX-JOBNUM                       
016900     MOVE SK-IX-SUBMITTIME TO LINK-IX-SUBMITTIME                  
017000     MOVE SK-IX-RUNTIME   TO LINK-IX-RUNTIME                      
017100     MOVE SK-IX-NUMPROC   TO LINK-IX-NUMPROC                      
017200     MOVE ZERO            TO LINK-RC                              
017300     .                                                            
017400 B000-99.                                                         
017500     EXIT.                                                        
017600*                                                                 
017700******************************************************************
017800* Verarbeitung: Modul aufrufen                                    
017900******************************************************************
018000 B100-VERARBEITUNG SECTION.                                       
018100 B100-00.                                                         
018200     CALL "SWFRDR0M" USING LINK-REC                               
018300     EVALUATE LINK-RC                                             
018400        WHEN ZERO                                                 
018500           CONTINUE                                               
018600        WHEN OTHER                                                
018700           MOVE LINK-RC TO D-NUM5                                 
018800           DISPLAY K-MODUL " - Abbruch aus SWFRDR0M, RC " D-NUM5  
018900           SET PRG-ABBRUCH TO TRUE                                
019000     END-EVALUATE                                                 
019100     .                                                            
019200 B100-99.                                                         
019300     EXIT.                                                        
019400*                                                                 
019500******************************************************************
019600* Nachlauf: Ergebnis melden                                       
019700******************************************************************
019800 B090-ENDE SECTION.                                               
019900 B090-00.                                                         
020000     IF PRG-ABBRUCH                                               
020100        DISPLAY K-MODUL " - Lauf abgebrochen"                     
020200     ELSE                                                         
020300        MOVE LINK-CLOUDLET-ANZ TO D-NUM5                          
020400        DISPLAY K-MODUL " - Cloudlet-Tabelle aufgebaut, Saetze: " 
020500                D-NUM5                                            
020600     END-IF                                                       
020700     .                                                            
020800 B090-99.                                                         
020900     EXIT.                                                        
