000100*                                                                 
000200 IDENTIFICATION DIVISION.                                         
000300*                                                                 
000400 PROGRAM-ID. WFCMP0M.                                             
000500 AUTHOR. A. SCHMID.                                               
000600 INSTALLATION. WFSIM-BATCHBUERO.                                  
000700 DATE-WRITTEN. 1990-05-14.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      
001000*                                                                 
001100***************************************************************** 
001200* Letzte Aenderung :: 2021-03-15                                  
001300* Letzte Version   :: A.00.00                                     
001400* Kurzbeschreibung :: Sortieren der WORKFLOW-SUMMARY-Tabelle nach 
001500*                      LENGTH, JOB-NUM oder DEPTH, je nach        
001600*                      Funktionscode; ASCENDING/DESCENDING als    
001700*                      einfache Umkehr ohne zweites Sortkriterium 
001800* Auftrag          :: WFSIM-5                                     
001900*                                                                 
002000* Aenderungen                                                     
002100*-----------------------------------------------------------------
002200* Datum      | von  | Tkt       | Kommentar                      *
002300*------------|------|-----------|--------------------------------*
002400*1990-05-14  | as   | WFSIM-5   | Neuerstellung der drei Kompara- 
002500*            |      |           | toren fuer WFSIM                
002600*1998-12-05  | mh   | WFSIM-19  | Y2K-Ueberpruefung: keine Datums-
002700*            |      |           | felder betroffen                
002800*2009-11-03  | as   | WFSIM-42  | DESCENDING-Umkehr in eigene     
002900*            |      |           | Section ausgelagert (R-6602)    
003000*-----------------------------------------------------------------
003100*                                                                 
003200* Programmbeschreibung                                            
003300* --------------------                                            
003400* Dieses Programm sortiert die WORKFLOW-SUMMARY-Tabelle je nach   
003500* Funktionscode nach einem von drei Feldern.                      
003600*                                                                 
003700* Funktionscodes                                                  
003800* --------------                                                  
003900* L   Sortieren nach LENGTH                                       
004000* J   Sortieren nach JOB-NUM                                      
004100* D   Sortieren nach DEPTH                                        
004200*                                                                 
004300* Richtung (LINK-ASCENDING)                                       
004400* -------------------------                                       
004500* J   Aufsteigend (Default)                                       
004600* N   Absteigend  (= aufsteigende Reihenfolge umgekehrt,          
004700*                   kein zweites Sortkriterium)                   
004800*                                                                 
004900******************************************************************
005000*                                                                 
005100 ENVIRONMENT DIVISION.                                            
005200 CONFIGURATION SECTION.                                           
005300 SPECIAL-NAMES.                                                   
005400     C01 IS TOP-OF-FORM.                                          
005500*                                                                 
005600 DATA DIVISION.                                                   
005700 WORKING-STORAGE SECTION.                                         
005800     COPY WFSSUMC.                                                
005900*                                                                 
006000*-----------------------------------------------------------------
006100* Comp-Felder                                                     
006200*-----------------------------------------------------------------
006300 01          COMP-FELDER.                                         
006400     05      C4-I1               PIC S9(05) COMP.                 
006500     05      C4-I2               PIC S9(05) COMP.                 
006600     05      C9-TAUSCH-ANZ       PIC S9(05) COMP.                 
006700     05      C4-X.                                                
006800      10                         PIC X VALUE LOW-VALUE.           
006900      10     C4-X2               PIC X.                           
007000     05      C4-NUM REDEFINES C4-X                                
007100                                 PIC S9(04) COMP.                 
007200*                                                                 
007300*-----------------------------------------------------------------
007400* Konstante Felder                                                
007500*-----------------------------------------------------------------
007600     05      FILLER              PIC X(01).                       
007700 01          KONSTANTE-FELDER.                                    
007800     05      K-MODUL             PIC X(08) VALUE "WFCMP0M ".      
007900     05      K-FKT-LENGTH        PIC X      VALUE "L".            
008000     05      K-FKT-JOBNUM        PIC X      VALUE "J".            
008100     05      K-FKT-DEPTH         PIC X      VALUE "D".            
008200     05      K-RICHTUNG-AUF      PIC X      VALUE "J".            
008300     05      K-RICHTUNG-AB       PIC X      VALUE "N".            
008400     05      K-IRRELEVANT        PIC S9(04) COMP VALUE -1.        
008500     05      K-IRRELEVANT-X REDEFINES K-IRRELEVANT                
008600                                 PIC X(02).                       
008700*                                                                 
008800*-----------------------------------------------------------------
008900* Schalter                                                        
009000*-----------------------------------------------------------------
009100     05      FILLER              PIC X(01).                       
009200 01          SCHALTER.                                            
009300     05      PRG-STATUS          PIC 9       VALUE ZERO.          
009400          88 PRG-OK                          VALUE ZERO.          
009500          88 PRG-ABBRUCH                     VALUE 9.             
009600*                                                                 
009700*-----------------------------------------------------------------
009800* Arbeitsfelder: ein Tauschsatz (gemeinsame Breite fuer alle drei 
009900* Sortschluessel)                                                 
010000*-----------------------------------------------------------------
010100     05      FILLER              PIC X(01).                       
010200 01          WORK-FELDER.                                         
010300     05      W-TAUSCH-SATZ.                                       
010400         10  W-TAUSCH-DEPTH     PIC 9(04).                        
010500         10  W-TAUSCH-JOBNUM    PIC 9(06).                        
010600         10  W-TAUSCH-LENGTH    PIC 9(09)V9(02).                  
010700         10  FILLER             PIC X(06).                        
010800 01          W-TAUSCH-SATZ-NUM REDEFINES W-TAUSCH-SATZ            
010900                                PIC X(31).                        
011000 01          W-TAUSCH-SATZ2.                                      
011100     05  W-T2-DEPTH             PIC 9(04).                        
011200     05  W-T2-JOBNUM            PIC 9(06).                        
011300     05  W-T2-LENGTH            PIC 9(09)V9(02).                  
011400     05  FILLER                 PIC X(06).                        
011500*                                                                 
011600 LINKAGE SECTION.                                                 
011700*-->    Uebergabe aus Hauptprogramm WFCMP0O                       
011800 01     LINK-REC.                                                 
011900    05  LINK-HDR.                                                 
012000     10 LINK-FUNKTION           PIC X.                            
012100     10 LINK-RICHTUNG           PIC X.                            
012200    05  LINK-TABELLE.                                             
012300     10 LINK-SUM-ANZ            PIC S9(05) COMP.                  
012400     10 LINK-SUM-EINTRAG        OCCURS 1 TO 2000 TIMES            
012500                                 DEPENDING ON LINK-SUM-ANZ        
012600                                 INDEXED BY LINK-SUM-IDX.         
012700         15 LINK-SUM-DEPTH      PIC 9(04).                        
012800         15 LINK-SUM-JOBNUM     PIC 9(06).                        
012900         15 LINK-SUM-LENGTH     PIC 9(09)V9(02).                  
013000         15 FILLER              PIC X(06).                        
013100*                                                                 
013200 PROCEDURE DIVISION USING LINK-REC.                               
013300******************************************************************
013400* Steuerungs-Section                                              
013500******************************************************************
013600 A100-STEUERUNG SECTION.                                          
013700 A100-00.                                                         
013800     SET PRG-OK TO TRUE                                           
013900*                                                                 
014000     EVALUATE LINK-FUNKTION                                       
014100        WHEN K-FKT-LENGTH                                         
014200           PERFORM C100-SORT-NACH-LENGTH                          
014300        WHEN K-FKT-JOBNUM                                         
014400           PERFORM C200-SORT-NACH-JOBNUM                          
014500        WHEN K-FKT-DEPTH                                          
014600           PERFORM C300-SORT-NACH-DEPTH                           
014700        WHEN OTHER                                                
014800           DISPLAY K-MODUL " - unbekannte Funktion: "             
014900                   LINK-FUNKTION                                  
015000           SET PRG-ABBRUCH TO TRUE                                
015100     END-EVALUATE                                                 
015200*                                                                 
015300     IF NOT PRG-ABBRUCH AND LINK-RICHTUNG = K-RICHTUNG-AB         
015400        PERFORM C900-UMKEHREN                                     
015500     END-IF                                                       
015600     EXIT PROGRAM                                                 
015700     .                                                            
015800 A100-99.                                                         
015900     EXIT.                                                        
016000*                                                                 
016100******************************************************************
016200* Sortieren nach LENGTH, aufsteigend (Tauschverfahren)            
016300******************************************************************
016400 C100-SORT-NACH-LENGTH SECTION.                                   
016500 C100-00.                                                         
016600     MOVE 1 TO C9-TAUSCH-ANZ                                      
016700     PERFORM C110-DURCHLAUF UNTIL C9-TAUSCH-ANZ = ZERO            
016800     .                                                            
016900 C100-99.                                                         
017000     EXIT.                                                        
017100*                                                                 
017200 C110-DURCHLAUF SECTION.                                          
017300 C110-00.                                                         
017400     MOVE ZERO TO C9-TAUSCH-ANZ                                   
017500     PERFORM C120-PAAR-PRUEFEN                                    
017600        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 >= LINK-SUM-ANZ     
017700     .                                                            
017800 C110-99.                                                         
017900     EXIT.                                                        
018000*                                                                 
018100 C120-PAAR-PRUEFEN SECTION.                                       
018200 C120-00.                                                         
018300     SET LINK-SUM-IDX TO C4-I1                                    
018400     IF LINK-SUM-LENGTH(LINK-SUM-IDX) >                           
018500        LINK-SUM-LENGTH(LINK-SUM-IDX + 1)                         
018600        PERFORM C190-PAAR-TAUSCHEN                                
018700        ADD 1 TO C9-TAUSCH-ANZ                                    
018800     END-IF                                                       
018900     .                                                            
019000 C120-99.                                                         
019100     EXIT.                                                        
019200*                                                                 
019300******************************************************************
019400* Sortieren nach JOB-NUM, aufsteigend                             
019500******************************************************************
019600 C200-SORT-NACH-JOBNUM SECTION.                                   
019700 C200-00.                                                         
019800     MOVE 1 TO C9-TAUSCH-ANZ                                      
019900     PERFORM C210-DURCHLAUF UNTIL C9-TAUSCH-ANZ = ZERO            
020000     .                                                            
020100 C200-99.                                                         
020200     EXIT.                                                        
020300*                                                                 
020400 C210-DURCHLAUF SECTION.                                          
020500 C210-00.                                                         
020600     MOVE ZERO TO C9-TAUSCH-ANZ                                   
020700     PERFORM C220-PAAR-PRUEFEN                                    
020800        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 >= LINK-SUM-ANZ     
020900     .                                                            
021000 C210-99.                                                         
021100     EXIT.                                                        
021200*                                                                 
021300 C220-PAAR-PRUEFEN SECTION.                                       
021400 C220-00.                                                         
021500     SET LINK-SUM-IDX TO C4-I1                                    
021600     IF LINK-SUM-JOBNUM(LINK-SUM-IDX) >                           
021700        LINK-SUM-JOBNUM(LINK-SUM-IDX + 1)                         
021800        PERFORM C190-PAAR-TAUSCHEN                                
021900        ADD 1 TO C9-TAUSCH-ANZ                                    
022000     END-IF                                                       
022100     .                                                            
022200 C220-99.                                                         
022300     EXIT.                                                        
022400*                                                                 
022500******************************************************************
022600* Sortieren nach DEPTH, aufsteigend                               
022700******************************************************************
022800 C300-SORT-NACH-DEPTH SECTION.                                    
022900 C300-00.                                                         
023000     MOVE 1 TO C9-TAUSCH-ANZ                                      
023100     PERFORM C310-DURCHLAUF UNTIL C9-TAUSCH-ANZ = ZERO            
023200     .                                                            
023300 C300-99.                                                         
023400     EXIT.                                                        
023500*                                                                 
023600 C310-DURCHLAUF SECTION.                                          
023700 C310-00.                                                         
023800     MOVE ZERO TO C9-TAUSCH-ANZ                                   
023900     PERFORM C320-PAAR-PRUEFEN                                    
024000        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 >= LINK-SUM-ANZ     
024100     .                                                            
024200 C310-99.                                                         
024300     EXIT.                                                        
024400*                                                                 
024500 C320-PAAR-PRUEFEN SECTION.                                       
024600 C320-00.                                                         
024700     SET LINK-SUM-IDX TO C4-I1                                    
024800     IF LINK-SUM-DEPTH(LINK-SUM-IDX) >                            
024900        LINK-SUM-DEPTH(LINK-SUM-IDX + 1)                          
025000        PERFORM C190-PAAR-TAUSCHEN                                
025100        ADD 1 TO C9-TAUSCH-ANZ                                    
025200     END-IF                                                       
025300     .                                                            
025400 C320-99.                                                         
025500     EXIT.                                                        
025600*                                                                 
025700******************************************************************
025800* Gemeinsame Tauschroutine fuer alle drei Sortschluessel          
025900******************************************************************
026000 C190-PAAR-TAUSCHEN SECTION.                                      
026100 C190-00.                                                         
026200     SET LINK-SUM-IDX TO C4-I1                                    
026300     MOVE LINK-SUM-EINTRAG(LINK-SUM-IDX)     TO W-TAUSCH-SATZ     
026400     MOVE LINK-SUM-EINTRAG(LINK-SUM-IDX + 1) TO                   
026500          LINK-SUM-EINTRAG(LINK-SUM-IDX)                          
026600     MOVE W-TAUSCH-SATZ TO LINK-SUM-EINTRAG(LINK-SUM-IDX + 1)     
026700     .                                                            
026800 C190-99.                                                         
026900     EXIT.                                                        
027000*                                                                 
027100******************************************************************
027200* DESCENDING: die aufsteigende Reihenfolge einfach umkehren,      
027300* kein zweites Sortkriterium                                      
027400******************************************************************
027500 C900-UMKEHREN SECTION.                                           
027600 C900-00.                                                         
027700     MOVE LINK-SUM-ANZ TO C4-I2                                   
027800     PERFORM C910-PAAR-TAUSCHEN                                   
027900        VARYING C4-I1 FROM 1 BY 1                                 
028000        UNTIL C4-I1 >= C4-I2                                      
028100     .                                                            
028200 C900-99.                                                         
028300     EXIT.                                                        
028400*                                                                 
028500 C910-PAAR-TAUSCHEN SECTION.                                      
028600 C910-00.                                                         
028700     SET LINK-SUM-IDX TO C4-I1                                    
028800     MOVE LINK-SUM-EINTRAG(LINK-SUM-IDX) TO W-TAUSCH-SATZ         
028900     SET LINK-SUM-IDX TO C4-I2                                    
029000     MOVE LINK-SUM-EINTRAG(LINK-SUM-IDX) TO W-TAUSCH-SATZ2        
029100     SET LINK-SUM-IDX TO C4-I1                                    
029200     MOVE W-TAUSCH-SATZ2 TO LINK-SUM-EINTRAG(LINK-SUM-IDX)        
029300     SET LINK-SUM-IDX TO C4-I2                                    
029400     MOVE W-TAUSCH-SATZ TO LINK-SUM-EINTRAG(LINK-SUM-IDX)         
029500     SUBTRACT 1 FROM C4-I2                                        
029600     .                                                            
029700 C910-99.                                                         
029800     EXIT.                                                        
