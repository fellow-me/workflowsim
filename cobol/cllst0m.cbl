000100*                                                                 
000200 IDENTIFICATION DIVISION.                                         
000300*                                                                 
000400 PROGRAM-ID. CLLST0M.                                             
000500 AUTHOR. R. HAAS.                                                 
000600 INSTALLATION. WFSIM-BATCHBUERO.                                  
000700 DATE-WRITTEN. 1989-02-06.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      
001000*                                                                 
001100***************************************************************** 
001200* Letzte Aenderung :: 2021-03-01                                  
001300* Letzte Version   :: A.00.00                                     
001400* Kurzbeschreibung :: Suchen und Sortieren in der Cloudlet-       
001500*                      Tabelle (GET-BY-ID, GET-BY-ID-UND-USERID,  
001600*                      GET-POSITION-BY-ID, SORT nach LENGTH)      
001700* Auftrag          :: WFSIM-3                                     
001800*                                                                 
001900* Aenderungen                                                     
002000*-----------------------------------------------------------------
002100* Datum      | von  | Tkt       | Kommentar                      *
002200*------------|------|-----------|--------------------------------*
002300*1989-02-06  | rh   | WFSIM-3   | Neuerstellung                   
002400*1993-10-19  | rh   | WFSIM-11  | GET-BY-ID-UND-USERID ergaenzt   
002500*1998-12-04  | mh   | WFSIM-19  | Y2K-Ueberpruefung: keine Datums-
002600*            |      |           | felder betroffen                
002700*2005-06-22  | as   | WFSIM-29  | SORT jetzt stabil (Tauschlauf   
002800*            |      |           | vertauscht nur bei echtem       
002900*            |      |           | Groesserwerden, R-5120)         
003000*-----------------------------------------------------------------
003100*                                                                 
003200* Programmbeschreibung                                            
003300* --------------------                                            
003400* Stellt vier Tabellenoperationen auf der Cloudlet-Tabelle als    
003500* Funktionscode-Dispatch bereit: lineare Suche nach CLOUDLET-ID   
003600* (mit und ohne USER-ID), Positionsermittlung und ein stabiler    
003700* aufsteigender Sortierlauf nach CLOUDLET-LENGTH. "Nicht gefunden"
003800* ist ein eigenes Ergebnis, kein Fehler.                          
003900*                                                                 
004000******************************************************************
004100*                                                                 
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SPECIAL-NAMES.                                                   
004500     C01 IS TOP-OF-FORM.                                          
004600*                                                                 
004700 DATA DIVISION.                                                   
004800 WORKING-STORAGE SECTION.                                         
004900     COPY WFSCLDC.                                                
005000*                                                                 
005100*-----------------------------------------------------------------
005200* Comp-Felder                                                     
005300*-----------------------------------------------------------------
005400 01          COMP-FELDER.                                         
005500     05      C4-I1               PIC S9(05) COMP.                 
005600     05      C4-GEFUNDEN         PIC S9(05) COMP.                 
005700     05      C9-TAUSCH-ANZ       PIC S9(05) COMP.                 
005800     05      C4-X.                                                
005900      10                         PIC X VALUE LOW-VALUE.           
006000      10     C4-X2               PIC X.                           
006100     05      C4-NUM REDEFINES C4-X                                
006200                                 PIC S9(04) COMP.                 
006300*                                                                 
006400*-----------------------------------------------------------------
006500* Konstante Felder                                                
006600*-----------------------------------------------------------------
006700     05      FILLER              PIC X(01).                       
006800 01          KONSTANTE-FELDER.                                    
006900     05      K-MODUL             PIC X(08) VALUE "CLLST0M ".      
007000     05      K-FKT-GETBYID       PIC X      VALUE "I".            
007100     05      K-FKT-GETBYIDUSER   PIC X      VALUE "U".            
007200     05      K-FKT-GETPOS        PIC X      VALUE "P".            
007300     05      K-FKT-SORT          PIC X      VALUE "S".            
007400     05      K-IRRELEVANT        PIC S9(04) COMP VALUE -1.        
007500     05      K-IRRELEVANT-X REDEFINES K-IRRELEVANT                
007600                                 PIC X(02).                       
007700*                                                                 
007800*-----------------------------------------------------------------
007900* Schalter                                                        
008000*-----------------------------------------------------------------
008100     05      FILLER              PIC X(01).                       
008200 01          SCHALTER.                                            
008300     05      PRG-STATUS          PIC 9       VALUE ZERO.          
008400          88 PRG-OK                          VALUE ZERO.          
008500          88 PRG-ABBRUCH                     VALUE 9.             
008600*                                                                 
008700*-----------------------------------------------------------------
008800* Arbeitsfelder                                                   
008900*-----------------------------------------------------------------
009000     05      FILLER              PIC X(01).                       
009100 01          WORK-FELDER.                                         
009200     05      W-TAUSCH-SATZ.                                       
009300         10  W-TAUSCH-ID        PIC 9(09).                        
009400         10  W-TAUSCH-LENGTH    PIC 9(09).                        
009500         10  W-TAUSCH-NUMPES    PIC 9(05).                        
009600         10  W-TAUSCH-SUBMIT    PIC 9(09).                        
009700         10  W-TAUSCH-USERID    PIC 9(09).                        
009800         10  W-TAUSCH-GROUPID   PIC 9(09).                        
009900         10  FILLER             PIC X(08).                        
010000 01          W-TAUSCH-SATZ-NUM REDEFINES W-TAUSCH-SATZ            
010100                                PIC 9(58).                        
010200*                                                                 
010300 LINKAGE SECTION.                                                 
010400*-->    Uebergabe aus Hauptprogramm CLLST0O                       
010500 01     LINK-REC.                                                 
010600    05  LINK-HDR.                                                 
010700     10 LINK-FUNKTION           PIC X.                            
010800     10 LINK-GEFUNDEN           PIC 9.                            
010900          88 LINK-NICHT-GEFUNDEN           VALUE ZERO.            
011000          88 LINK-IST-GEFUNDEN             VALUE 1.               
011100     10 LINK-POSITION           PIC S9(05) COMP.                  
011200*       -1 = nicht gefunden (0-basiert ausserhalb Tabelle)        
011300    05  LINK-SUCHKRITERIEN.                                       
011400     10 LINK-SUCH-ID            PIC 9(09).                        
011500     10 LINK-SUCH-USERID        PIC 9(09).                        
011600    05  LINK-TABELLE.                                             
011700     10 LINK-CLOUDLET-ANZ       PIC S9(05) COMP.                  
011800     10 LINK-CLOUDLET-ZEILE     OCCURS 1 TO 20000 TIMES           
011900                                 DEPENDING ON LINK-CLOUDLET-ANZ   
012000                                 INDEXED BY LINK-CL-IDX.          
012100         15 LINK-CL-ID          PIC 9(09).                        
012200         15 LINK-CL-LENGTH      PIC 9(09).                        
012300         15 LINK-CL-NUMPES      PIC 9(05).                        
012400         15 LINK-CL-SUBMIT      PIC 9(09).                        
012500         15 LINK-CL-USERID      PIC 9(09).                        
012600         15 LINK-CL-GROUPID     PIC 9(09).                        
012700         15 FILLER              PIC X(08).                        
012800    05  LINK-RUECKGABESATZ.                                       
012900     10 LINK-ERG-ID             PIC 9(09).                        
013000     10 LINK-ERG-LENGTH         PIC 9(09).                        
013100     10 LINK-ERG-NUMPES         PIC 9(05).                        
013200*                                                                 
013300 PROCEDURE DIVISION USING LINK-REC.                               
013400******************************************************************
013500* Steuerungs-Section                                              
013600******************************************************************
013700 A100-STEUERUNG SECTION.                                          
013800 A100-00.                                                         
013900     SET PRG-OK TO TRUE                                           
014000     SET LINK-NICHT-GEFUNDEN TO TRUE                              
014100     MOVE -1 TO LINK-POSITION                                     
014200*                                                                 
014300     EVALUATE LINK-FUNKTION                                       
014400        WHEN K-FKT-GETBYID                                        
014500           PERFORM C100-GET-BY-ID                                 
014600        WHEN K-FKT-GETBYIDUSER                                    
014700           PERFORM C200-GET-BY-ID-UND-USERID                      
014800        WHEN K-FKT-GETPOS                                         
014900           PERFORM C300-GET-POSITION-BY-ID                        
015000        WHEN K-FKT-SORT                                           
015100           PERFORM C400-SORT-NACH-LENGTH                          
015200        WHEN OTHER                                                
015300           DISPLAY K-MODUL " - unbekannte Funktion: "             
015400                   LINK-FUNKTION                                  
015500           SET PRG-ABBRUCH TO TRUE                                
015600     END-EVALUATE                                                 
015700     EXIT PROGRAM                                                 
015800     .                                                            
015900 A100-99.                                                         
016000     EXIT.                                                        
016100*                                                                 
016200******************************************************************
016300* GET-BY-ID: erster Treffer, CLOUDLET-ID = LINK-SUCH-ID           
016400******************************************************************
016500 C100-GET-BY-ID SECTION.                                          
016600 C100-00.                                                         
016700     MOVE ZERO TO C4-GEFUNDEN                                     
016800     PERFORM C110-EINTRAG-PRUEFEN                                 
016900        VARYING C4-I1 FROM 1 BY 1                                 
017000        UNTIL C4-I1 > LINK-CLOUDLET-ANZ OR C4-GEFUNDEN NOT = ZERO 
017100     .                                                            
017200 C100-99.                                                         
017300     EXIT.                                                        
017400*                                                                 
017500 C110-EINTRAG-PRUEFEN SECTION.                                    
017600 C110-00.                                                         
017700     SET LINK-CL-IDX TO C4-I1                                     
017800     IF LINK-CL-ID(LINK-CL-IDX) = LINK-SUCH-ID                    
017900        MOVE 1 TO C4-GEFUNDEN                                     
018000        SET LINK-IST-GEFUNDEN TO TRUE                             
018100        COMPUTE LINK-POSITION = C4-I1 - 1                         
018200        MOVE LINK-CL-ID(LINK-CL-IDX)     TO LINK-ERG-ID           
018300        MOVE LINK-CL-LENGTH(LINK-CL-IDX) TO LINK-ERG-LENGTH       
018400        MOVE LINK-CL-NUMPES(LINK-CL-IDX) TO LINK-ERG-NUMPES       
018500     END-IF                                                       
018600     .                                                            
018700 C110-99.                                                         
018800     EXIT.                                                        
018900*                                                                 
019000******************************************************************
019100* GET-BY-ID-UND-USERID: erster Treffer auf ID und USER-ID         
019200******************************************************************
019300 C200-GET-BY-ID-UND-USERID SECTION.                               
019400 C200-00.                                                         
019500     MOVE ZERO TO C4-GEFUNDEN                                     
019600     PERFORM C210-EINTRAG-PRUEFEN                                 
019700        VARYING C4-I1 FROM 1 BY 1                                 
019800        UNTIL C4-I1 > LINK-CLOUDLET-ANZ OR C4-GEFUNDEN NOT = ZERO 
019900     .                                                            
020000 C200-99.                                                         
020100     EXIT.                                                        
020200*                                                                 
020300 C210-EINTRAG-PRUEFEN SECTION.                                    
020400 C210-00.                                                         
020500     SET LINK-CL-IDX TO C4-I1                                     
020600     IF LINK-CL-ID(LINK-CL-IDX) = LINK-SUCH-ID                    
020700        AND LINK-CL-USERID(LINK-CL-IDX) = LINK-SUCH-USERID        
020800        MOVE 1 TO C4-GEFUNDEN                                     
020900        SET LINK-IST-GEFUNDEN TO TRUE                             
021000        COMPUTE LINK-POSITION = C4-I1 - 1                         
021100        MOVE LINK-CL-ID(LINK-CL-IDX)     TO LINK-ERG-ID           
021200        MOVE LINK-CL-LENGTH(LINK-CL-IDX) TO LINK-ERG-LENGTH       
021300        MOVE LINK-CL-NUMPES(LINK-CL-IDX) TO LINK-ERG-NUMPES       
021400     END-IF                                                       
021500     .                                                            
021600 C210-99.                                                         
021700     EXIT.                                                        
021800*                                                                 
021900******************************************************************
022000* GET-POSITION-BY-ID: nur die 0-basierte Position, -1 wenn nicht  
022100* gefunden                                                        
022200******************************************************************
022300 C300-GET-POSITION-BY-ID SECTION.                                 
022400 C300-00.                                                         
022500     PERFORM C100-GET-BY-ID                                       
022600     .                                                            
022700 C300-99.                                                         
022800     EXIT.                                                        
022900*                                                                 
023000******************************************************************
023100* SORT: stabiler aufsteigender Sortierlauf nach CLOUDLET-LENGTH   
023200* (Tauschverfahren auf der WORKING-STORAGE-Tabelle; vertauscht    
023300* zwei Nachbareintraege nur, wenn der vordere wirklich groesser   
023400* ist - gleiche Laengen behalten ihre Eingabereihenfolge)         
023500******************************************************************
023600 C400-SORT-NACH-LENGTH SECTION.                                   
023700 C400-00.                                                         
023800     MOVE 1 TO C9-TAUSCH-ANZ                                      
023900     PERFORM C410-DURCHLAUF UNTIL C9-TAUSCH-ANZ = ZERO            
024000     .                                                            
024100 C400-99.                                                         
024200     EXIT.                                                        
024300*                                                                 
024400 C410-DURCHLAUF SECTION.                                          
024500 C410-00.                                                         
024600     MOVE ZERO TO C9-TAUSCH-ANZ                                   
024700     PERFORM C420-PAAR-PRUEFEN                                    
024800        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 >= LINK-CLOUDLET-ANZ
024900     .                                                            
025000 C410-99.                                                         
025100     EXIT.                                                        
025200*                                                                 
025300 C420-PAAR-PRUEFEN SECTION.                                       
025400 C420-00.                                                         
025500     SET LINK-CL-IDX TO C4-I1                                     
025600     IF LINK-CL-LENGTH(LINK-CL-IDX) >                             
025700        LINK-CL-LENGTH(LINK-CL-IDX + 1)                           
025800        PERFORM C430-PAAR-TAUSCHEN                                
025900        ADD 1 TO C9-TAUSCH-ANZ                                    
026000     END-IF                                                       
026100     .                                                            
026200 C420-99.                                                         
026300     EXIT.                                                        
026400*                                                                 
026500 C430-PAAR-TAUSCHEN SECTION.                                      
026600 C430-00.                                                         
026700     SET LINK-CL-IDX TO C4-I1                                     
026800     MOVE LINK-CLOUDLET-ZEILE(LINK-CL-IDX)     TO W-TAUSCH-SATZ   
026900     MOVE LINK-CLOUDLET-ZEILE(LINK-CL-IDX + 1) TO                 
027000          LINK-CLOUDLET-ZEILE(LINK-CL-IDX)                        
027100     MOVE W-TAUSCH-SATZ TO LINK-CLOUDLET-ZEILE(LINK-CL-IDX + 1)   
027200     .                                                            
027300 C430-99.                                                         
027400     EXIT.                                                        
