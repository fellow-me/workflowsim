000100*                                                                 
000200 IDENTIFICATION DIVISION.                                         
000300*                                                                 
000400 PROGRAM-ID. WFCMP0O.                                             
000500 AUTHOR. A. SCHMID.                                               
000600 INSTALLATION. WFSIM-BATCHBUERO.                                  
000700 DATE-WRITTEN. 1990-05-14.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      
001000*                                                                 
001100***************************************************************** 
001200* Letzte Aenderung :: 2021-03-15                                  
001300* Letzte Version   :: A.00.00                                     
001400* Kurzbeschreibung :: Testtreiber fuer WFCMP0M (Komparatoren      
001500*                      Length/JobNum/Depth) auf Basis des         
001600*                      Steuerkarten-Frameworks                    
001700* Auftrag          :: WFSIM-5                                     
001800*                                                                 
001900* Beispielaufrufe                                                 
002000* ---------------                                                 
002100* KARTE L J     Sortieren nach LENGTH, aufsteigend                
002200* KARTE J N     Sortieren nach JOB-NUM, absteigend                
002300* KARTE D J     Sortieren nach DEPTH, aufsteigend                 
002400*                                                                 
002500* Aenderungen                                                     
002600*-----------------------------------------------------------------
002700* Datum      | von  | Tkt       | Kommentar                      *
002800*------------|------|-----------|--------------------------------*
002900*1990-05-14  | as   | WFSIM-5   | Neuerstellung                   
003000*-----------------------------------------------------------------
003100*                                                                 
003200* Programmbeschreibung                                            
003300* --------------------                                            
003400* Liest eine Steuerkarte (Funktionscode, Richtung) und die        
003500* WORKFLOW-SUMMARY-Pruefkartei, ruft WFCMP0M auf und zeigt die    
003600* sortierte Tabelle an.                                           
003700*                                                                 
003800******************************************************************
003900*                                                                 
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SPECIAL-NAMES.                                                   
004300     C01 IS TOP-OF-FORM.                                          
004400*                                                                 
004500 INPUT-OUTPUT SECTION.                                            
004600 FILE-CONTROL.                                                    
004700     SELECT STEUERKARTE        ASSIGN TO STEUERIN                 
004800                                ORGANIZATION IS LINE SEQUENTIAL   
004900                                FILE STATUS IS FILE-STATUS.       
005000     SELECT SUMMARY-KARTEI     ASSIGN TO SUMKARTEI                
005100                                ORGANIZATION IS LINE SEQUENTIAL   
005200                                FILE STATUS IS FILE-STATUS2.      
005300*                                                                 
005400 DATA DIVISION.                                                   
005500 FILE SECTION.                                                    
005600 FD  STEUERKARTE.                                                 
005700 01  STEUERKARTE-SATZ.                                            
005800     05  SK-FUNKTION            PIC X.                            
005900     05  SK-RICHTUNG            PIC X.                            
006000*                                                                 
006100 FD  SUMMARY-KARTEI.                                              
006200     05      FILLER              PIC X(01).                       
006300 01  SUMMARY-KARTEI-SATZ.                                         
006400     05  SMK-DEPTH              PIC 9(04).                        
006500     05  SMK-JOBNUM             PIC 9(06).                        
006600     05  SMK-LENGTH             PIC 9(09)V9(02).                  
006700*                                                                 
006800     05      FILLER              PIC X(01).                       
006900 WORKING-STORAGE SECTION.                                         
007000 01          COMP-FELDER.                                         
007100     05      C4-X.                                                
007200      10                         PIC X VALUE LOW-VALUE.           
007300      10     C4-X2               PIC X.                           
007400     05      C4-NUM REDEFINES C4-X                                
007500                                 PIC S9(04) COMP.                 
007600*                                                                 
007700     05      FILLER              PIC X(01).                       
007800 01          DISPLAY-FELDER.                                      
007900     05      D-DEPTH             PIC -9(04).                      
008000     05      D-JOBNUM             PIC -9(06).                     
008100     05      D-LENGTH             PIC -9(09).9(02).               
008200*                                                                 
008300     05      FILLER              PIC X(01).                       
008400 01          KONSTANTE-FELDER.                                    
008500     05      K-MODUL             PIC X(08) VALUE "WFCMP0O ".      
008600     05      K-IRRELEVANT        PIC S9(04) COMP VALUE -1.        
008700     05      K-IRRELEVANT-X REDEFINES K-IRRELEVANT                
008800                                 PIC X(02).                       
008900*                                                                 
009000     05      FILLER              PIC X(01).                       
009100 01          SCHALTER.                                            
009200     05      FILE-STATUS         PIC X(02).                       
009300          88 FILE-OK                         VALUE "00".          
009400     05      FILE-STATUS2        PIC X(02).                       
009500          88 FILE2-OK                        VALUE "00".          
009600          88 FILE2-EOF                       VALUE "10".          
009700     05      REC-STAT REDEFINES FILE-STATUS.                      
009800        10   FILE-STATUS1        PIC X.                           
009900        10                       PIC X.                           
010000     05      PRG-STATUS          PIC 9       VALUE ZERO.          
010100          88 PRG-OK                          VALUE ZERO.          
010200          88 PRG-ABBRUCH                     VALUE 9.             
010300*                                                                 
010400     05      FILLER              PIC X(01).                       
010500 01     LINK-REC.                                                 
010600    05  LINK-HDR.                                                 
010700     10 LINK-FUNKTION           PIC X.                            
010800     10 LINK-RICHTUNG           PIC X.                            
010900    05  LINK-TABELLE.                                             
011000     10 LINK-SUM-ANZ            PIC S9(05) COMP.                  
011100     10 LINK-SUM-EINTRAG        OCCURS 1 TO 2000 TIMES            
011200                                 DEPENDING ON LINK-SUM-ANZ        
011300                                 INDEXED BY LINK-SUM-IDX.         
011400         15 LINK-SUM-DEPTH      PIC 9(04).                        
011500         15 LINK-SUM-JOBNUM     PIC 9(06).                        
011600         15 LINK-SUM-LENGTH     PIC 9(09)V9(02).                  
011700         15 FILLER              PIC X(06).                        
011800*                                                                 
011900 PROCEDURE DIVISION.                                              
012000******************************************************************
012100* Steuerungs-Section                                              
012200******************************************************************
012300 A100-STEUERUNG SECTION.                                          
012400 A100-00.                                                         
012500     PERFORM B000-VORLAUF                                         
012600     IF PRG-ABBRUCH                                               
012700        CONTINUE                                                  
012800     ELSE                                                         
012900        PERFORM B100-VERARBEITUNG                                 
013000     END-IF                                                       
013100     PERFORM B090-ENDE                                            
013200     STOP RUN                                                     
013300     .                                                            
013400 A100-99.                                                         
013500     EXIT.                                                        
013600*                                                                 
013700******************************************************************
013800* Vorlauf: Steuerkarte und Pruefkartei lesen                      
013900******************************************************************
014000 B000-VORLAUF SECTION.                                            
014100 B000-00.                                                         
014200     SET PRG-OK TO TRUE                                           
014300     MOVE ZERO TO LINK-SUM-ANZ                                    
014400*                                                                 
014500     OPEN INPUT STEUERKARTE                                       
014600     IF NOT FILE-OK                                               
014700        DISPLAY K-MODUL " - Steuerkarte nicht geoeffnet"          
014800        SET PRG-ABBRUCH TO TRUE                                   
014900        EXIT SECTION                                              
015000     END-IF                                                       
015100     READ STEUERKARTE                                             
015200        AT END SET PRG-ABBRUCH TO TRUE                            
015300     END-READ                                                     
015400     CLOSE STEUERKARTE                                            
015500     IF PRG-ABBRUCH                                               
015600        DISPLAY K-MODUL " - Steuerkarte leer"                     
015700        EXIT SECTION                                              
015800     END-IF                                                       
015900     MOVE SK-FUNKTION  TO LINK-FUNKTION                           
016000     MOVE SK-RICHTUNG  TO LINK-RICHTUNG                           
016100*                                                                 
016200     OPEN INPUT SUMMARY-KARTEI                                    
016300     IF NOT FILE2-OK                                              
016400        DISPLAY K-MODUL " - Pruefkartei nicht geoeffnet"          
016500        SET PRG-ABBRUCH TO TRUE                                   
016600        EXIT SECTION                                              
016700     END-IF                                                       
016800     READ SUMMARY-KARTEI                                          
016900        AT END SET FILE2-EOF TO TRUE                              
017000     END-READ                                                     
017100     PERFORM C010-SATZ-UEBERNEHMEN UNTIL FILE2-EOF                
017200     CLOSE SUMMARY-KARTEI                                         
017300     .                                                            
017400 B000-99.                                                         
017500     EXIT.                                                        
017600*                                                                 
017700 C010-SATZ-UEBERNEHMEN SECTION.                                   
017800 C010-00.                                                         
017900     ADD 1 TO LINK-SUM-ANZ                                        
018000     SET LINK-SUM-IDX TO LINK-SUM-ANZ                             
018100     MOVE SMK-DEPTH   TO LINK-SUM-DEPTH(LINK-SUM-IDX)             
018200     MOVE SMK-JOBNUM  TO LINK-SUM-JOBNUM(LINK-SUM-IDX)            
018300     MOVE SMK-LENGTH  TO LINK-SUM-LENGTH(LINK-SUM-IDX)            
018400     READ SUMMARY-KARTEI                                          
018500        AT END SET FILE2-EOF TO TRUE                              
018600     END-READ                                                     
018700     .                                                            
018800 C010-99.                                                         
018900     EXIT.                                                        
019000*                                                                 
019100******************************************************************
019200* Verarbeitung: Modul aufrufen, Ergebnis anzeigen                 
019300******************************************************************
019400 B100-VERARBEITUNG SECTION.                                       
019500 B100-00.                                                         
019600     CALL "WFCMP0M" USING LINK-REC                                
019700     MOVE ZERO TO C4-NUM                                          
019800     PERFORM C100-ZEILE-ANZEIGEN                                  
019900        VARYING C4-NUM FROM 1 BY 1 UNTIL C4-NUM > LINK-SUM-ANZ    
020000     .                                                            
020100 B100-99.                                                         
020200     EXIT.                                                        
020300*                                                                 
020400 C100-ZEILE-ANZEIGEN SECTION.                                     
020500 C100-00.                                                         
020600     SET LINK-SUM-IDX TO C4-NUM                                   
020700     MOVE LINK-SUM-DEPTH(LINK-SUM-IDX)  TO D-DEPTH                
020800     MOVE LINK-SUM-JOBNUM(LINK-SUM-IDX) TO D-JOBNUM               
020900     MOVE LINK-SUM-LENGTH(LINK-SUM-IDX) TO D-LENGTH               
021000     DISPLAY K-MODUL " - DEPTH " D-DEPTH                          
021100             " JOB-NUM " D-JOBNUM " LENGTH " D-LENGTH             
021200     .                                                            
021300 C100-99.                                                         
021400     EXIT.                                                        
021500*                                                                 
021600******************************************************************
021700* Nachlauf                                                        
021800******************************************************************
021900 B090-ENDE SECTION.                                               
022000 B090-00.                                                         
022100     IF PRG-ABBRUCH                                               
022200        DISPLAY K-MODUL " - Lauf abgebrochen"                     
022300     ELSE                                                         
022400        DISPLAY K-MODUL " - Lauf beendet"                         
022500     END-IF                                                       
022600     .                                                            
022700 B090-99.                                                         
022800     EXIT.                                                        
