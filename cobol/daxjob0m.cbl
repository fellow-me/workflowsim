000100*                                                                 
000200 IDENTIFICATION DIVISION.                                         
000300*                                                                 
000400 PROGRAM-ID. DAXJOB0M.                                            
000500 AUTHOR. M. HOFER.                                                
000600 INSTALLATION. WFSIM-BATCHBUERO.                                  
000700 DATE-WRITTEN. 1988-04-19.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      
001000*                                                                 
001100***************************************************************** 
001200* Letzte Aenderung :: 2021-02-12                                  
001300* Letzte Version   :: A.00.00                                     
001400* Kurzbeschreibung :: Einlesen der geflachten DAX-Saetze (JOB,    
001500*                      USES, EDGE), Aufbau der Jobtabelle mit     
001600*                      Tiefenberechnung und Dateiklassifikation   
001700* Auftrag          :: WFSIM-2                                     
001800*                                                                 
001900* Aenderungen                                                     
002000*-----------------------------------------------------------------
002100* Datum      | von  | Tkt       | Kommentar                      *
002200*------------|------|-----------|--------------------------------*
002300*1988-04-19  | mh   | WFSIM-2   | Neuerstellung                   
002400*1990-09-11  | mh   | WFSIM-6   | LENGTH-FACTOR aus Steuerkarte,  
002500*            |      |           | vorher fest verdrahtet          
002600*1995-03-30  | rh   | WFSIM-15  | FILE-SIZE-Mindestwert 100       
002700*            |      |           | ergaenzt (R-4410)               
002800*1998-12-03  | mh   | WFSIM-19  | Y2K-Ueberpruefung: keine Datums-
002900*            |      |           | felder betroffen                
003000*2003-05-06  | rh   | WFSIM-27  | PARENT-LIST/CHILD-LIST aus      
003100*            |      |           | fester Tabelle statt Zeiger-    
003200*            |      |           | kette (Portierung von TAL)      
003300*2011-07-14  | as   | WFSIM-33  | Tiefenberechnung: kein Wert     
003400*            |      |           | wird mehr abgesenkt (R-7734)    
003500*2026-08-10  | kw   | WFSIM-51  | JOB-NAME wurde nie befuellt -   
003600*            |      |           | Ableitung aus SK-DAX-FILE +     
003700*            |      |           | JOB-ID ergaenzt (R-8821)        
003800*2026-08-10  | kw   | WFSIM-53  | RUNTIME-TEXT/FILE-SIZE-TEXT um  
003900*            |      |           | ein Byte zu breit, NUMERIC-     
004000*            |      |           | Pruefung griff dadurch immer    
004100*            |      |           | ins Leere; auf 9(9)V9(6) bzw.   
004200*            |      |           | 9(9)V9(2) Stellenzahl verkuerzt;
004300*            |      |           | FILLER-Verrutscher je FD-Satz   
004400*            |      |           | korrigiert (R-8912)             
004500*2026-08-10  | kw   | WFSIM-54  | Datei blieb nach Uebertrag      
004600*            |      |           | in LOCAL-LST zugleich in        
004700*            |      |           | INFILE-LST stehen; C525/C526    
004800*            |      |           | raeumen PRED-Liste jetzt auf.   
004900*            |      |           | FILE-SIZE-Warnung bei leerem    
005000*            |      |           | Attribut ergaenzt (R-9003)      
005100*-----------------------------------------------------------------
005200*                                                                 
005300* Programmbeschreibung                                            
005400* --------------------                                            
005500* Baut aus den drei geflachten DAX-Eingabedateien (ein Job-Element
005600* je JOB-Satz, ein USES-Element je FILE-Satz, ein PARENT-Bezug je 
005700* EDGE-Satz) die Jobtabelle fuer den Simulationslauf auf:         
005800* - LENGTH = RUNTIME * LENGTH-FACTOR, Mindestwert 100             
005900* - Eltern/Kind-Verknuepfung, unbekannte JOB-ID wird ignoriert    
006000* - DEPTH je Wurzel tiefenbezogen fortgeschrieben (max-Regel,     
006100*   niemals absenken)                                             
006200* - Eingabedateien eines Jobs werden auf LOCAL umklassifiziert,   
006300*   wenn kein Elternjob eine Ausgabedatei gleichen Namens hat     
006400*                                                                 
006500******************************************************************
006600*                                                                 
006700 ENVIRONMENT DIVISION.                                            
006800 CONFIGURATION SECTION.                                           
006900 SPECIAL-NAMES.                                                   
007000     C01 IS TOP-OF-FORM.                                          
007100*                                                                 
007200 INPUT-OUTPUT SECTION.                                            
007300 FILE-CONTROL.                                                    
007400     SELECT DAX-JOB-IN         ASSIGN TO DAXJOBIN                 
007500                                ORGANIZATION IS LINE SEQUENTIAL   
007600                                FILE STATUS IS FILE-STATUS.       
007700     SELECT DAX-USES-IN        ASSIGN TO DAXUSEIN                 
007800                                ORGANIZATION IS LINE SEQUENTIAL   
007900                                FILE STATUS IS FILE-STATUS2.      
008000     SELECT DAX-EDGE-IN        ASSIGN TO DAXEDGIN                 
008100                                ORGANIZATION IS LINE SEQUENTIAL   
008200                                FILE STATUS IS FILE-STATUS3.      
008300*                                                                 
008400 DATA DIVISION.                                                   
008500 FILE SECTION.                                                    
008600 FD  DAX-JOB-IN.                                                  
008700 01  DAX-JOB-LINE.                                                
008800     05  DJ-JOB-ID              PIC X(32).                        
008900     05  DJ-RUNTIME-TEXT        PIC X(15).                        
009000     05      FILLER              PIC X(01).                       
009100*                                                                 
009200 FD  DAX-USES-IN.                                                 
009300 01  DAX-USES-LINE.                                               
009400     05  DU-JOB-ID              PIC X(32).                        
009500     05  DU-FILE-NAME           PIC X(64).                        
009600     05  DU-FILE-SIZE-TEXT      PIC X(11).                        
009700     05  DU-LINK-TYPE           PIC X(06).                        
009800     05      FILLER              PIC X(01).                       
009900*                                                                 
010000 FD  DAX-EDGE-IN.                                                 
010100 01  DAX-EDGE-LINE.                                               
010200     05  DE-CHILD-ID            PIC X(32).                        
010300     05  DE-PARENT-ID           PIC X(32).                        
010400     05      FILLER              PIC X(01).                       
010500*                                                                 
010600 WORKING-STORAGE SECTION.                                         
010700     COPY WFSDAXC.                                                
010800*                                                                 
010900*-----------------------------------------------------------------
011000* Comp-Felder                                                     
011100*-----------------------------------------------------------------
011200 01          COMP-FELDER.                                         
011300     05      C4-I1               PIC S9(04) COMP.                 
011400     05      C4-I2               PIC S9(04) COMP.                 
011500     05      C4-I3               PIC S9(04) COMP.                 
011600     05      C4-GEFUNDEN         PIC S9(04) COMP.                 
011700     05      C9-RUNTIME          PIC S9(09)V9(06) COMP.           
011800     05      C9-LENGTH-FACTOR    PIC S9(04)V9(02) COMP VALUE 1.0. 
011900     05      C9-LENGTH-ERG       PIC S9(09) COMP.                 
012000     05      C9-FILESIZE         PIC S9(09)V9(02) COMP.           
012100     05      C4-NEUE-TIEFE       PIC S9(04) COMP.                 
012200     05      C4-AENDERUNG        PIC S9(04) COMP.                 
012300     05      C4-DOTPOS           PIC S9(04) COMP.                 
012400     05      C4-I4               PIC S9(04) COMP.                 
012500     05      C4-I5               PIC S9(04) COMP.                 
012600*                                                                 
012700*-----------------------------------------------------------------
012800* Display-Felder                                                  
012900*-----------------------------------------------------------------
013000     05      FILLER              PIC X(01).                       
013100 01          DISPLAY-FELDER.                                      
013200     05      D-NUM5              PIC -9(05).                      
013300     05      D-NUM9              PIC -9(09).                      
013400*                                                                 
013500*-----------------------------------------------------------------
013600* Konstante Felder                                                
013700*-----------------------------------------------------------------
013800     05      FILLER              PIC X(01).                       
013900 01          KONSTANTE-FELDER.                                    
014000     05      K-MODUL             PIC X(08) VALUE "DAXJOB0M".      
014100     05      K-INPUT             PIC X(06) VALUE "input".         
014200     05      K-OUTPUT            PIC X(06) VALUE "output".        
014300     05      K-LENGTH-MIN        PIC 9(03) COMP VALUE 100.        
014400     05      K-FILESIZE-MIN      PIC 9(03) COMP VALUE 100.        
014500     05      K-IRRELEVANT        PIC S9(04) COMP VALUE -1.        
014600     05      K-IRRELEVANT-X REDEFINES K-IRRELEVANT                
014700                                 PIC X(02).                       
014800*                                                                 
014900*-----------------------------------------------------------------
015000* Schalter                                                        
015100*-----------------------------------------------------------------
015200     05      FILLER              PIC X(01).                       
015300 01          SCHALTER.                                            
015400     05      FILE-STATUS         PIC X(02).                       
015500          88 FILE-OK                         VALUE "00".          
015600          88 FILE-EOF                        VALUE "10".          
015700     05      FILE-STATUS2        PIC X(02).                       
015800          88 FILE2-OK                        VALUE "00".          
015900          88 FILE2-EOF                       VALUE "10".          
016000     05      FILE-STATUS3        PIC X(02).                       
016100          88 FILE3-OK                        VALUE "00".          
016200          88 FILE3-EOF                       VALUE "10".          
016300     05      REC-STAT REDEFINES FILE-STATUS.                      
016400        10   FILE-STATUS1        PIC X.                           
016500        10                       PIC X.                           
016600     05      PRG-STATUS          PIC 9       VALUE ZERO.          
016700          88 PRG-OK                          VALUE ZERO.          
016800          88 PRG-ABBRUCH                     VALUE 9.             
016900     05      TIEFE-GEAENDERT     PIC 9       VALUE ZERO.          
017000          88 TIEFE-HAT-SICH-GEAENDERT        VALUE 1.             
017100*                                                                 
017200*-----------------------------------------------------------------
017300* Arbeitsfelder                                                   
017400*-----------------------------------------------------------------
017500     05      FILLER              PIC X(01).                       
017600 01          WORK-FELDER.                                         
017700     05      W-JOB-ID            PIC X(32).                       
017800     05      W-PARENT-ID         PIC X(32).                       
017900     05      W-GEFUNDENE-POS     PIC S9(04) COMP.                 
018000     05      W-DATEINAME         PIC X(64).                       
018100     05      W-ELTERN-POS        PIC S9(04) COMP.                 
018200     05      W-WORKFLOW-NAME     PIC X(31).                       
018300*                                                                 
018400*    Alternative Sicht auf den Laengenfaktor (fuer Anzeige ueber  
018500*    Steuerkarte, Kompatibilitaet zum Standard-Kopierrahmen)      
018600     05      FILLER              PIC X(01).                       
018700 01          WFD-LENGTH-FACTOR-ANZEIGE.                           
018800     05      WFD-LFA-VORKOMMA    PIC 9(04).                       
018900     05      WFD-LFA-NACHKOMMA   PIC 9(02).                       
019000     05      FILLER              PIC X(01).                       
019100 01          WFD-LENGTH-FACTOR-NUM REDEFINES WFD-LENGTH-FACTOR-ANZ
019200                                  PIC 9(06).                      
019300*                                                                 
019400 LINKAGE SECTION.                                                 
019500*-->    Uebergabe aus Hauptprogramm DAXJOB0O                      
019600 01     LINK-REC.                                                 
019700    05  LINK-HDR.                                                 
019800     10 LINK-RC                 PIC S9(04) COMP.                  
019900    05  LINK-PARM.                                                
020000     10 LINK-LENGTH-FACTOR      PIC S9(04)V9(02) COMP.            
020100     10 LINK-DAX-FILE           PIC X(36).                        
020200    05  LINK-ERGEBNIS.                                            
020300     10 LINK-JOBTAB-ANZ         PIC S9(05) COMP.                  
020400     10 LINK-JOBTAB-AUSZUG      OCCURS 1 TO 5000 TIMES            
020500                                 DEPENDING ON LINK-JOBTAB-ANZ     
020600                                 INDEXED BY LINK-JT-IDX.          
020700        15 LINK-JTA-JOB-ID      PIC X(32).                        
020800        15 LINK-JTA-JOB-NAME    PIC X(64).                        
020900        15 LINK-JTA-LENGTH      PIC 9(09).                        
021000        15 LINK-JTA-DEPTH       PIC 9(04).                        
021100*                                                                 
021200    05      FILLER              PIC X(01).                        
021300 PROCEDURE DIVISION USING LINK-REC.                               
021400******************************************************************
021500* Steuerungs-Section                                              
021600******************************************************************
021700 A100-STEUERUNG SECTION.                                          
021800 A100-00.                                                         
021900     PERFORM B000-VORLAUF                                         
022000     IF PRG-ABBRUCH                                               
022100        MOVE 9999 TO LINK-RC                                      
022200     ELSE                                                         
022300        PERFORM B100-VERARBEITUNG                                 
022400        PERFORM B090-ENDE                                         
022500        MOVE ZERO TO LINK-RC                                      
022600        MOVE WFD-JT-ANZ TO LINK-JOBTAB-ANZ                        
022700     END-IF                                                       
022800     EXIT PROGRAM                                                 
022900     .                                                            
023000 A100-99.                                                         
023100     EXIT.                                                        
023200*                                                                 
023300******************************************************************
023400* Vorlauf: Dateien oeffnen, Jobtabelle leeren                     
023500******************************************************************
023600 B000-VORLAUF SECTION.                                            
023700 B000-00.                                                         
023800     SET PRG-OK TO TRUE                                           
023900     MOVE ZERO TO WFD-JT-ANZ                                      
024000     MOVE LINK-LENGTH-FACTOR TO C9-LENGTH-FACTOR                  
024100     IF C9-LENGTH-FACTOR NOT > ZERO                               
024200        MOVE 1 TO C9-LENGTH-FACTOR                                
024300     END-IF                                                       
024400*                                                                 
024500     OPEN INPUT DAX-JOB-IN DAX-USES-IN DAX-EDGE-IN                
024600     IF NOT FILE-OK OR NOT FILE2-OK OR NOT FILE3-OK               
024700        DISPLAY K-MODUL " - DAX-Eingabedateien nicht geoeffnet"   
024800        SET PRG-ABBRUCH TO TRUE                                   
024900     ELSE                                                         
025000        PERFORM C050-WORKFLOW-NAME-ERMITTELN                      
025100     END-IF                                                       
025200     .                                                            
025300 B000-99.                                                         
025400     EXIT.                                                        
025500*                                                                 
025600******************************************************************
025700* WORKFLOW-NAME fuer JOB-NAME ableiten: Dateiname der Steuerkarte 
025800* (LINK-DAX-FILE) ohne Extension, d.h. alles vor dem letzten      
025900* Punkt; kein Punkt gefunden => kompletter Name gilt als Workflow 
026000******************************************************************
026100 C050-WORKFLOW-NAME-ERMITTELN SECTION.                            
026200 C050-00.                                                         
026300     MOVE SPACES TO W-WORKFLOW-NAME                               
026400     MOVE ZERO TO C4-DOTPOS                                       
026500     PERFORM C055-PUNKT-SUCHEN                                    
026600        VARYING C4-I3 FROM 36 BY -1                               
026700        UNTIL C4-I3 < 1 OR C4-DOTPOS NOT = ZERO                   
026800     IF C4-DOTPOS > 1                                             
026900        MOVE LINK-DAX-FILE(1:C4-DOTPOS - 1) TO W-WORKFLOW-NAME    
027000     ELSE                                                         
027100        MOVE LINK-DAX-FILE TO W-WORKFLOW-NAME                     
027200     END-IF                                                       
027300     .                                                            
027400 C050-99.                                                         
027500     EXIT.                                                        
027600*                                                                 
027700 C055-PUNKT-SUCHEN SECTION.                                       
027800 C055-00.                                                         
027900     IF LINK-DAX-FILE(C4-I3:1) = "."                              
028000        MOVE C4-I3 TO C4-DOTPOS                                   
028100     END-IF                                                       
028200     .                                                            
028300 C055-99.                                                         
028400     EXIT.                                                        
028500*                                                                 
028600******************************************************************
028700* Verarbeitung: Jobs, Dateilisten, Kanten lesen, Tiefe berechnen, 
028800* lokale Eingabedateien umklassifizieren                          
028900******************************************************************
029000 B100-VERARBEITUNG SECTION.                                       
029100 B100-00.                                                         
029200     PERFORM C100-JOBS-LESEN                                      
029300     PERFORM C200-USES-LESEN                                      
029400     PERFORM C300-EDGES-LESEN                                     
029500     PERFORM C400-TIEFE-BERECHNEN                                 
029600     PERFORM C500-DATEIEN-UMKLASSIFIZIEREN                        
029700     .                                                            
029800 B100-99.                                                         
029900     EXIT.                                                        
030000*                                                                 
030100******************************************************************
030200* JOB-Saetze lesen, Jobtabelle aufbauen, LENGTH ableiten          
030300******************************************************************
030400 C100-JOBS-LESEN SECTION.                                         
030500 C100-00.                                                         
030600     READ DAX-JOB-IN                                              
030700        AT END SET FILE-EOF TO TRUE                               
030800     END-READ                                                     
030900     PERFORM C110-JOB-UEBERNEHMEN UNTIL FILE-EOF                  
031000     .                                                            
031100 C100-99.                                                         
031200     EXIT.                                                        
031300*                                                                 
031400 C110-JOB-UEBERNEHMEN SECTION.                                    
031500 C110-00.                                                         
031600     ADD 1 TO WFD-JT-ANZ                                          
031700     SET WFD-JT-IDX TO WFD-JT-ANZ                                 
031800     MOVE DJ-JOB-ID TO WFD-JT-JOB-ID(WFD-JT-IDX)                  
031900     MOVE SPACES TO WFD-JT-JOB-NAME(WFD-JT-IDX)                   
032000     STRING W-WORKFLOW-NAME DELIMITED BY SPACE                    
032100            "_"             DELIMITED BY SIZE                     
032200            DJ-JOB-ID       DELIMITED BY SPACE                    
032300       INTO WFD-JT-JOB-NAME(WFD-JT-IDX)                           
032400     END-STRING                                                   
032500     MOVE ZERO TO WFD-JT-PARENT-ANZ(WFD-JT-IDX)                   
032600     MOVE ZERO TO WFD-JT-CHILD-ANZ(WFD-JT-IDX)                    
032700     MOVE ZERO TO WFD-JT-INFILE-ANZ(WFD-JT-IDX)                   
032800     MOVE ZERO TO WFD-JT-OUTFILE-ANZ(WFD-JT-IDX)                  
032900     MOVE ZERO TO WFD-JT-LOCAL-ANZ(WFD-JT-IDX)                    
033000     MOVE ZERO TO WFD-JT-DEPTH(WFD-JT-IDX)                        
033100*                                                                 
033200     IF DJ-RUNTIME-TEXT IS NUMERIC                                
033300        MOVE DJ-RUNTIME-TEXT TO C9-RUNTIME                        
033400     ELSE                                                         
033500        MOVE ZERO TO C9-RUNTIME                                   
033600     END-IF                                                       
033700     MOVE C9-RUNTIME TO WFD-JT-RUNTIME(WFD-JT-IDX)                
033800*                                                                 
033900     COMPUTE C9-LENGTH-ERG = C9-RUNTIME * C9-LENGTH-FACTOR        
034000     IF C9-LENGTH-ERG < K-LENGTH-MIN                              
034100        MOVE K-LENGTH-MIN TO WFD-JT-LENGTH(WFD-JT-IDX)            
034200     ELSE                                                         
034300        MOVE C9-LENGTH-ERG TO WFD-JT-LENGTH(WFD-JT-IDX)           
034400     END-IF                                                       
034500*                                                                 
034600     READ DAX-JOB-IN                                              
034700        AT END SET FILE-EOF TO TRUE                               
034800     END-READ                                                     
034900     .                                                            
035000 C110-99.                                                         
035100     EXIT.                                                        
035200*                                                                 
035300******************************************************************
035400* USES-Saetze lesen, in PRED-INPUT bzw. OUTPUT-Liste einsortieren 
035500******************************************************************
035600 C200-USES-LESEN SECTION.                                         
035700 C200-00.                                                         
035800     READ DAX-USES-IN                                             
035900        AT END SET FILE2-EOF TO TRUE                              
036000     END-READ                                                     
036100     PERFORM C210-USES-UEBERNEHMEN UNTIL FILE2-EOF                
036200     .                                                            
036300 C200-99.                                                         
036400     EXIT.                                                        
036500*                                                                 
036600 C210-USES-UEBERNEHMEN SECTION.                                   
036700 C210-00.                                                         
036800     PERFORM C900-JOB-SUCHEN                                      
036900     IF W-GEFUNDENE-POS = ZERO                                    
037000        READ DAX-USES-IN                                          
037100           AT END SET FILE2-EOF TO TRUE                           
037200        END-READ                                                  
037300        EXIT SECTION                                              
037400     END-IF                                                       
037500     SET WFD-JT-IDX TO W-GEFUNDENE-POS                            
037600*                                                                 
037700     IF DU-FILE-SIZE-TEXT = SPACES                                
037800        MOVE ZERO TO C9-FILESIZE                                  
037900        DISPLAY K-MODUL " - FILE-SIZE fehlt, auf 0 gesetzt: "     
038000                DU-JOB-ID " " DU-FILE-NAME                        
038100     ELSE                                                         
038200        IF DU-FILE-SIZE-TEXT IS NUMERIC                           
038300           MOVE DU-FILE-SIZE-TEXT TO C9-FILESIZE                  
038400        ELSE                                                      
038500           MOVE ZERO TO C9-FILESIZE                               
038600        END-IF                                                    
038700        IF C9-FILESIZE < K-FILESIZE-MIN                           
038800           MOVE K-FILESIZE-MIN TO C9-FILESIZE                     
038900        END-IF                                                    
039000     END-IF                                                       
039100*                                                                 
039200     EVALUATE DU-LINK-TYPE                                        
039300        WHEN K-INPUT                                              
039400           ADD 1 TO WFD-JT-INFILE-ANZ(WFD-JT-IDX)                 
039500           MOVE DU-FILE-NAME TO                                   
039600              WFD-JT-INFILE-LST(WFD-JT-IDX                        
039700                                WFD-JT-INFILE-ANZ(WFD-JT-IDX))    
039800        WHEN K-OUTPUT                                             
039900           ADD 1 TO WFD-JT-OUTFILE-ANZ(WFD-JT-IDX)                
040000           MOVE DU-FILE-NAME TO                                   
040100              WFD-JT-OUTFILE-LST(WFD-JT-IDX                       
040200                                 WFD-JT-OUTFILE-ANZ(WFD-JT-IDX))  
040300        WHEN OTHER                                                
040400           DISPLAY K-MODUL " - unbekannter LINK-TYPE: "           
040500                   DU-LINK-TYPE " - Datei verworfen"              
040600     END-EVALUATE                                                 
040700*                                                                 
040800     READ DAX-USES-IN                                             
040900        AT END SET FILE2-EOF TO TRUE                              
041000     END-READ                                                     
041100     .                                                            
041200 C210-99.                                                         
041300     EXIT.                                                        
041400*                                                                 
041500******************************************************************
041600* EDGE-Saetze lesen, Eltern/Kind-Verknuepfung aufbauen; eine      
041700* JOB-ID, die nicht in der Jobtabelle steht, wird ignoriert       
041800******************************************************************
041900 C300-EDGES-LESEN SECTION.                                        
042000 C300-00.                                                         
042100     READ DAX-EDGE-IN                                             
042200        AT END SET FILE3-EOF TO TRUE                              
042300     END-READ                                                     
042400     PERFORM C310-EDGE-UEBERNEHMEN UNTIL FILE3-EOF                
042500     .                                                            
042600 C300-99.                                                         
042700     EXIT.                                                        
042800*                                                                 
042900 C310-EDGE-UEBERNEHMEN SECTION.                                   
043000 C310-00.                                                         
043100     MOVE DE-CHILD-ID  TO W-JOB-ID                                
043200     PERFORM C900-JOB-SUCHEN                                      
043300     MOVE W-GEFUNDENE-POS TO C4-I1                                
043400     MOVE DE-PARENT-ID TO W-JOB-ID                                
043500     PERFORM C900-JOB-SUCHEN                                      
043600     MOVE W-GEFUNDENE-POS TO C4-I2                                
043700*                                                                 
043800     IF C4-I1 = ZERO OR C4-I2 = ZERO                              
043900        CONTINUE                                                  
044000     ELSE                                                         
044100        SET WFD-JT-IDX TO C4-I1                                   
044200        ADD 1 TO WFD-JT-PARENT-ANZ(WFD-JT-IDX)                    
044300        MOVE C4-I2 TO                                             
044400           WFD-JT-PARENT-LST(WFD-JT-IDX                           
044500                              WFD-JT-PARENT-ANZ(WFD-JT-IDX))      
044600        SET WFD-JT-IDX TO C4-I2                                   
044700        ADD 1 TO WFD-JT-CHILD-ANZ(WFD-JT-IDX)                     
044800        MOVE C4-I1 TO                                             
044900           WFD-JT-CHILD-LST(WFD-JT-IDX                            
045000                             WFD-JT-CHILD-ANZ(WFD-JT-IDX))        
045100     END-IF                                                       
045200*                                                                 
045300     READ DAX-EDGE-IN                                             
045400        AT END SET FILE3-EOF TO TRUE                              
045500     END-READ                                                     
045600     .                                                            
045700 C310-99.                                                         
045800     EXIT.                                                        
045900*                                                                 
046000******************************************************************
046100* Lineare Suche W-JOB-ID in der Jobtabelle; 0 = nicht gefunden    
046200******************************************************************
046300 C900-JOB-SUCHEN SECTION.                                         
046400 C900-00.                                                         
046500     MOVE ZERO TO W-GEFUNDENE-POS                                 
046600     MOVE ZERO TO C4-I3                                           
046700     PERFORM C910-SUCHSCHRITT                                     
046800        VARYING C4-I3 FROM 1 BY 1                                 
046900        UNTIL C4-I3 > WFD-JT-ANZ OR W-GEFUNDENE-POS NOT = ZERO    
047000     .                                                            
047100 C900-99.                                                         
047200     EXIT.                                                        
047300*                                                                 
047400 C910-SUCHSCHRITT SECTION.                                        
047500 C910-00.                                                         
047600     SET WFD-JT-IDX TO C4-I3                                      
047700     IF WFD-JT-JOB-ID(WFD-JT-IDX) = W-JOB-ID                      
047800        MOVE C4-I3 TO W-GEFUNDENE-POS                             
047900     END-IF                                                       
048000     .                                                            
048100 C910-99.                                                         
048200     EXIT.                                                        
048300*                                                                 
048400******************************************************************
048500* Tiefenberechnung: jede Wurzel (PARENT-ANZ = 0) startet bei 0,   
048600* Tiefe wird tiefenbezogen zu den Kindern fortgeschrieben; eine   
048700* Tiefe wird niemals abgesenkt, nur angehoben (max-Regel), bis    
048800* ein voller Durchlauf keine Aenderung mehr bringt                
048900******************************************************************
049000 C400-TIEFE-BERECHNEN SECTION.                                    
049100 C400-00.                                                         
049200     SET TIEFE-HAT-SICH-GEAENDERT TO TRUE                         
049300     PERFORM C410-DURCHLAUF UNTIL NOT TIEFE-HAT-SICH-GEAENDERT    
049400     .                                                            
049500 C400-99.                                                         
049600     EXIT.                                                        
049700*                                                                 
049800 C410-DURCHLAUF SECTION.                                          
049900 C410-00.                                                         
050000     MOVE ZERO TO TIEFE-GEAENDERT                                 
050100     PERFORM C420-JOB-PRUEFEN                                     
050200        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > WFD-JT-ANZ        
050300     .                                                            
050400 C410-99.                                                         
050500     EXIT.                                                        
050600*                                                                 
050700 C420-JOB-PRUEFEN SECTION.                                        
050800 C420-00.                                                         
050900     SET WFD-JT-IDX TO C4-I1                                      
051000     PERFORM C430-KIND-PRUEFEN                                    
051100        VARYING C4-I2 FROM 1 BY 1                                 
051200        UNTIL C4-I2 > WFD-JT-CHILD-ANZ(WFD-JT-IDX)                
051300     .                                                            
051400 C420-99.                                                         
051500     EXIT.                                                        
051600*                                                                 
051700 C430-KIND-PRUEFEN SECTION.                                       
051800 C430-00.                                                         
051900     SET WFD-JT-IDX TO C4-I1                                      
052000     MOVE WFD-JT-CHILD-LST(WFD-JT-IDX C4-I2) TO C4-I3             
052100     COMPUTE C4-NEUE-TIEFE = WFD-JT-DEPTH(WFD-JT-IDX) + 1         
052200     SET WFD-JT-IDX TO C4-I3                                      
052300     IF C4-NEUE-TIEFE > WFD-JT-DEPTH(WFD-JT-IDX)                  
052400        MOVE C4-NEUE-TIEFE TO WFD-JT-DEPTH(WFD-JT-IDX)            
052500        MOVE 1 TO TIEFE-GEAENDERT                                 
052600     END-IF                                                       
052700     .                                                            
052800 C430-99.                                                         
052900     EXIT.                                                        
053000*                                                                 
053100******************************************************************
053200* Lokale Eingabedateien umklassifizieren: eine Eingabedatei eines 
053300* Jobs bleibt nur dann in der PRED-Liste, wenn mindestens ein     
053400* Elternjob eine Ausgabedatei gleichen Namens hat; sonst Umtrag   
053500* in die LOCAL-Liste                                              
053600******************************************************************
053700 C500-DATEIEN-UMKLASSIFIZIEREN SECTION.                           
053800 C500-00.                                                         
053900     PERFORM C510-JOB-DATEIEN-PRUEFEN                             
054000        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > WFD-JT-ANZ        
054100     .                                                            
054200 C500-99.                                                         
054300     EXIT.                                                        
054400*                                                                 
054500 C510-JOB-DATEIEN-PRUEFEN SECTION.                                
054600 C510-00.                                                         
054700     SET WFD-JT-IDX TO C4-I1                                      
054800     PERFORM C520-DATEI-PRUEFEN                                   
054900        VARYING C4-I2 FROM 1 BY 1                                 
055000        UNTIL C4-I2 > WFD-JT-INFILE-ANZ(WFD-JT-IDX)               
055100     .                                                            
055200 C510-99.                                                         
055300     EXIT.                                                        
055400*                                                                 
055500 C520-DATEI-PRUEFEN SECTION.                                      
055600 C520-00.                                                         
055700     SET WFD-JT-IDX TO C4-I1                                      
055800     MOVE WFD-JT-INFILE-LST(WFD-JT-IDX C4-I2) TO W-DATEINAME      
055900     PERFORM C530-ELTERN-DURCHSUCHEN                              
056000     IF C4-GEFUNDEN = ZERO                                        
056100        SET WFD-JT-IDX TO C4-I1                                   
056200        ADD 1 TO WFD-JT-LOCAL-ANZ(WFD-JT-IDX)                     
056300        MOVE W-DATEINAME TO                                       
056400           WFD-JT-LOCAL-LST(WFD-JT-IDX                            
056500                             WFD-JT-LOCAL-ANZ(WFD-JT-IDX))        
056600        PERFORM C525-INFILE-ENTFERNEN                             
056700     END-IF                                                       
056800     .                                                            
056900 C520-99.                                                         
057000     EXIT.                                                        
057100*                                                                 
057200*    Eine in die LOCAL-Liste uebertragene Datei muss aus der      
057300*    PRED-Liste verschwinden, sonst sind beide Listen nicht mehr  
057400*    disjunkt (R-9003); nachfolgende Eintraege ruecken eine       
057500*    Position nach vorn, C4-I2 wird mitgefuehrt, damit die        
057600*    PERFORM VARYING in C510-00 den nachgerueckten Eintrag an     
057700*    derselben Stelle erneut prueft                               
057800 C525-INFILE-ENTFERNEN SECTION.                                   
057900 C525-00.                                                         
058000     SET WFD-JT-IDX TO C4-I1                                      
058100     PERFORM C526-INFILE-NACHRUECKEN                              
058200        VARYING C4-I4 FROM C4-I2 BY 1                             
058300        UNTIL C4-I4 >= WFD-JT-INFILE-ANZ(WFD-JT-IDX)              
058400     SUBTRACT 1 FROM WFD-JT-INFILE-ANZ(WFD-JT-IDX)                
058500     SUBTRACT 1 FROM C4-I2                                        
058600     .                                                            
058700 C525-99.                                                         
058800     EXIT.                                                        
058900*                                                                 
059000 C526-INFILE-NACHRUECKEN SECTION.                                 
059100 C526-00.                                                         
059200     SET WFD-JT-IDX TO C4-I1                                      
059300     COMPUTE C4-I5 = C4-I4 + 1                                    
059400     MOVE WFD-JT-INFILE-LST(WFD-JT-IDX C4-I5) TO                  
059500        WFD-JT-INFILE-LST(WFD-JT-IDX C4-I4)                       
059600     .                                                            
059700 C526-99.                                                         
059800     EXIT.                                                        
059900*                                                                 
060000 C530-ELTERN-DURCHSUCHEN SECTION.                                 
060100 C530-00.                                                         
060200     MOVE ZERO TO C4-GEFUNDEN                                     
060300     SET WFD-JT-IDX TO C4-I1                                      
060400     MOVE ZERO TO C4-I3                                           
060500     PERFORM C540-EIN-ELTERN-PRUEFEN                              
060600        VARYING C4-I3 FROM 1 BY 1                                 
060700        UNTIL C4-I3 > WFD-JT-PARENT-ANZ(WFD-JT-IDX)               
060800        OR C4-GEFUNDEN NOT = ZERO                                 
060900     .                                                            
061000 C530-99.                                                         
061100     EXIT.                                                        
061200*                                                                 
061300 C540-EIN-ELTERN-PRUEFEN SECTION.                                 
061400 C540-00.                                                         
061500     SET WFD-JT-IDX TO C4-I1                                      
061600     MOVE WFD-JT-PARENT-LST(WFD-JT-IDX C4-I3) TO W-ELTERN-POS     
061700     SET WFD-JT-IDX TO W-ELTERN-POS                               
061800     PERFORM C550-AUSGABE-DURCHSUCHEN                             
061900     .                                                            
062000 C540-99.                                                         
062100     EXIT.                                                        
062200*                                                                 
062300 C550-AUSGABE-DURCHSUCHEN SECTION.                                
062400 C550-00.                                                         
062500     SET WFD-JT-IDX TO W-ELTERN-POS                               
062600     MOVE ZERO TO C4-NEUE-TIEFE                                   
062700     PERFORM C560-EINE-AUSGABE-VERGLEICHEN                        
062800        VARYING C4-NEUE-TIEFE FROM 1 BY 1                         
062900        UNTIL C4-NEUE-TIEFE > WFD-JT-OUTFILE-ANZ(WFD-JT-IDX)      
063000        OR C4-GEFUNDEN NOT = ZERO                                 
063100     .                                                            
063200 C550-99.                                                         
063300     EXIT.                                                        
063400*                                                                 
063500 C560-EINE-AUSGABE-VERGLEICHEN SECTION.                           
063600 C560-00.                                                         
063700     SET WFD-JT-IDX TO W-ELTERN-POS                               
063800     IF WFD-JT-OUTFILE-LST(WFD-JT-IDX C4-NEUE-TIEFE) = W-DATEINAME
063900        MOVE 1 TO C4-GEFUNDEN                                     
064000     END-IF                                                       
064100     .                                                            
064200 C560-99.                                                         
064300     EXIT.                                                        
064400*                                                                 
064500******************************************************************
064600* Nachlauf: Dateien schliessen                                    
064700******************************************************************
064800 B090-ENDE SECTION.                                               
064900 B090-00.                                                         
065000     CLOSE DAX-JOB-IN DAX-USES-IN DAX-EDGE-IN                     
065100     PERFORM C600-AUSZUG-UEBERNEHMEN                              
065200        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > WFD-JT-ANZ        
065300     MOVE WFD-JT-ANZ TO D-NUM5                                    
065400     DISPLAY K-MODUL " - Jobtabelle aufgebaut, Jobs: " D-NUM5     
065500     .                                                            
065600 B090-99.                                                         
065700     EXIT.                                                        
065800*                                                                 
065900******************************************************************
066000* Jobtabelle auf die fuer WFNIGHT0/WFCMP0M benoetigten Felder     
066100* verdichten und ueber LINKAGE zurueckreichen (JOB-ID/JOB-NAME/   
066200* LENGTH/DEPTH je Jobsatz)                                        
066300******************************************************************
066400 C600-AUSZUG-UEBERNEHMEN SECTION.                                 
066500 C600-00.                                                         
066600     SET WFD-JT-IDX TO C4-I1                                      
066700     SET LINK-JT-IDX TO C4-I1                                     
066800     MOVE WFD-JT-JOB-ID(WFD-JT-IDX)                               
066900          TO LINK-JTA-JOB-ID(LINK-JT-IDX)                         
067000     MOVE WFD-JT-JOB-NAME(WFD-JT-IDX)                             
067100          TO LINK-JTA-JOB-NAME(LINK-JT-IDX)                       
067200     MOVE WFD-JT-LENGTH(WFD-JT-IDX)                               
067300          TO LINK-JTA-LENGTH(LINK-JT-IDX)                         
067400     MOVE WFD-JT-DEPTH(WFD-JT-IDX)                                
067500          TO LINK-JTA-DEPTH(LINK-JT-IDX)                          
067600     .                                                            
067700 C600-99.                                                         
067800     EXIT.                                                        
