000100******************************************************************
000200* WFSDAXC  --  DAX-Jobtabelle, Dateilisten, Eltern/Kind-Verknuepfu
000300* Copy-Modul fuer WFSIM-Batchlauf (DAX-Einlesung, geflachte Saetze
000400*-----------------------------------------------------------------
000500* Aenderungen                                                     
000600*-----------------------------------------------------------------
000700*A.00.00|2021-02-12| kl  | Neuerstellung fuer WFSIM-2             
000800*A.00.01|2021-03-02| mh  | FILE-SIZE-Mindestwert (R-7734) ergaenzt
000900*A.00.02|2026-08-10| kw  | RUNTIME/FILE-SIZE-TEXT verkuerzt       
001000*                        | (R-8912)                               
001100******************************************************************
001200*                                                                 
001300*    DAX-JOB-RECORD (ein JOB-Element)                             
001400 01  WFD-JOB-SATZ.                                                
001500     05  WFD-JOB-ID             PIC X(32).                        
001600     05  WFD-RUNTIME-TEXT       PIC X(15).                        
001700     05  FILLER                 PIC X(16).                        
001800*                                                                 
001900*    DAX-FILE-RECORD (ein USES-Element, Job-bezogen)              
002000 01  WFD-FILE-SATZ.                                               
002100     05  WFD-F-JOB-ID           PIC X(32).                        
002200     05  WFD-F-FILE-NAME        PIC X(64).                        
002300     05  WFD-F-FILE-SIZE-TEXT   PIC X(11).                        
002400     05  WFD-F-LINK-TYPE        PIC X(06).                        
002500     05  FILLER                 PIC X(06).                        
002600*                                                                 
002700*    DAX-EDGE-RECORD (ein PARENT-Bezug unter CHILD)               
002800 01  WFD-EDGE-SATZ.                                               
002900     05  WFD-E-CHILD-ID         PIC X(32).                        
003000     05  WFD-E-PARENT-ID        PIC X(32).                        
003100*                                                                 
003200*    Jobtabelle im Working-Storage; Suche ueber WFD-JT-JOB-ID     
003300*    erfolgt per linearem Scan (keine Schluesselorganisation)     
003400     05      FILLER              PIC X(01).                       
003500 01  WFD-JOBTAB-KOPF.                                             
003600     05  WFD-JT-ANZ             PIC S9(05) COMP.                  
003700     05  FILLER                 PIC X(06).                        
003800 01  WFD-JOBTAB.                                                  
003900     05  WFD-JT-EINTRAG         OCCURS 1 TO 5000 TIMES            
004000                                 DEPENDING ON WFD-JT-ANZ          
004100                                 INDEXED BY WFD-JT-IDX.           
004200         10  WFD-JT-JOB-ID      PIC X(32).                        
004300         10  WFD-JT-JOB-NAME    PIC X(64).                        
004400         10  WFD-JT-RUNTIME     PIC 9(09)V9(06).                  
004500         10  WFD-JT-LENGTH      PIC 9(09).                        
004600         10  WFD-JT-DEPTH       PIC 9(04).                        
004700         10  WFD-JT-PARENT-ANZ  PIC S9(04) COMP.                  
004800         10  WFD-JT-CHILD-ANZ   PIC S9(04) COMP.                  
004900         10  WFD-JT-PARENT-LST  OCCURS 50 TIMES                   
005000                                 PIC S9(04) COMP.                 
005100         10  WFD-JT-CHILD-LST   OCCURS 50 TIMES                   
005200                                 PIC S9(04) COMP.                 
005300         10  WFD-JT-INFILE-ANZ  PIC S9(04) COMP.                  
005400         10  WFD-JT-OUTFILE-ANZ PIC S9(04) COMP.                  
005500         10  WFD-JT-LOCAL-ANZ   PIC S9(04) COMP.                  
005600         10  WFD-JT-INFILE-LST  OCCURS 40 TIMES                   
005700                                 PIC X(64).                       
005800         10  WFD-JT-OUTFILE-LST OCCURS 40 TIMES                   
005900                                 PIC X(64).                       
006000         10  WFD-JT-LOCAL-LST   OCCURS 40 TIMES                   
006100                                 PIC X(64).                       
006200         10  FILLER             PIC X(08).                        
