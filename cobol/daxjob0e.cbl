000100*                                                                 
000200 IDENTIFICATION DIVISION.                                         
000300*                                                                 
000400 PROGRAM-ID. DAXJOB0O.                                            
000500 AUTHOR. M. HOFER.                                                
000600 INSTALLATION. WFSIM-BATCHBUERO.                                  
000700 DATE-WRITTEN. 1988-04-19.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      
001000*                                                                 
001100***************************************************************** 
001200* Letzte Aenderung :: 2021-02-12                                  
001300* Letzte Version   :: A.00.00                                     
001400* Kurzbeschreibung :: Batchtreiber fuer DAXJOB0M (Einlesen der    
001500*                      geflachten DAX-Saetze)                     
001600* Auftrag          :: WFSIM-2                                     
001700*                                                                 
001800* Aenderungen                                                     
001900*-----------------------------------------------------------------
002000* Datum      | von  | Tkt       | Kommentar                      *
002100*------------|------|-----------|--------------------------------*
002200*1988-04-19  | mh   | WFSIM-2   | Neuerstellung                   
002300*1990-09-11  | mh   | WFSIM-6   | LENGTH-FACTOR per Steuerkarte   
002400*-----------------------------------------------------------------
002500*                                                                 
002600* Programmbeschreibung                                            
002700* --------------------                                            
002800* Liest die Steuerkarte (LENGTH-FACTOR), ruft DAXJOB0M zum        
002900* Einlesen der drei DAX-Eingabedateien auf und meldet die Anzahl  
003000* aufgebauter Jobsaetze.                                          
003100*                                                                 
003200******************************************************************
003300*                                                                 
003400 ENVIRONMENT DIVISION.                                            
003500 CONFIGURATION SECTION.                                           
003600 SPECIAL-NAMES.                                                   
003700     C01 IS TOP-OF-FORM.                                          
003800*                                                                 
003900 INPUT-OUTPUT SECTION.                                            
004000 FILE-CONTROL.                                                    
004100     SELECT STEUERKARTE        ASSIGN TO STEUERIN                 
004200                                ORGANIZATION IS LINE SEQUENTIAL   
004300                                FILE STATUS IS FILE-STATUS.       
004400*                                                                 
004500 DATA DIVISION.                                                   
004600 FILE SECTION.                                                    
004700 FD  STEUERKARTE.                                                 
004800 01  STEUERKARTE-SATZ.                                            
004900     05  SK-LENGTH-FACTOR       PIC 9(04)V9(02).                  
005000     05  SK-DAX-FILE            PIC X(36).                        
005100*                                                                 
005200     05      FILLER              PIC X(01).                       
005300 WORKING-STORAGE SECTION.                                         
005400 01          COMP-FELDER.                                         
005500     05      C4-X.                                                
005600      10                         PIC X VALUE LOW-VALUE.           
005700      10     C4-X2               PIC X.                           
005800     05      C4-NUM REDEFINES C4-X                                
005900                                 PIC S9(04) COMP.                 
006000*                                                                 
006100     05      FILLER              PIC X(01).                       
006200 01          DISPLAY-FELDER.                                      
006300     05      D-NUM5              PIC -9(05).                      
006400*                                                                 
006500     05      FILLER              PIC X(01).                       
006600 01          KONSTANTE-FELDER.                                    
006700     05      K-MODUL             PIC X(08) VALUE "DAXJOB0O".      
006800*                                                                 
006900     05      FILLER              PIC X(01).                       
007000 01          SCHALTER.                                            
007100     05      FILE-STATUS         PIC X(02).                       
007200          88 FILE-OK                         VALUE "00".          
007300     05      REC-STAT REDEFINES FILE-STATUS.                      
007400        10   FILE-STATUS1        PIC X.                           
007500        10                       PIC X.                           
007600     05      PRG-STATUS          PIC 9       VALUE ZERO.          
007700          88 PRG-OK                          VALUE ZERO.          
007800          88 PRG-ABBRUCH                     VALUE 9.             
007900*                                                                 
008000     05      FILLER              PIC X(01).                       
008100 01          WFO-ZEIT.                                            
008200     05      WFO-JJJJMMTT        PIC 9(08).                       
008300     05      FILLER              PIC X(01).                       
008400 01          WFO-ZEIT-GETRENNT REDEFINES WFO-ZEIT.                
008500     05      WFO-JJJJ            PIC 9(04).                       
008600     05      WFO-MM              PIC 9(02).                       
008700     05      WFO-TT              PIC 9(02).                       
008800*                                                                 
008900     05      FILLER              PIC X(01).                       
009000 01     LINK-REC.                                                 
009100    05  LINK-HDR.                                                 
009200     10 LINK-RC                 PIC S9(04) COMP.                  
009300    05  LINK-PARM.                                                
009400     10 LINK-LENGTH-FACTOR      PIC S9(04)V9(02) COMP.            
009500     10 LINK-DAX-FILE           PIC X(36).                        
009600    05  LINK-ERGEBNIS.                                            
009700     10 LINK-JOBTAB-ANZ         PIC S9(05) COMP.                  
009800     10 LINK-JOBTAB-AUSZUG      OCCURS 1 TO 5000 TIMES            
009900                                 DEPENDING ON LINK-JOBTAB-ANZ     
010000                                 INDEXED BY LINK-JT-IDX.          
010100        15 LINK-JTA-JOB-ID      PIC X(32).                        
010200        15 LINK-JTA-JOB-NAME    PIC X(64).                        
010300        15 LINK-JTA-LENGTH      PIC 9(09).                        
010400        15 LINK-JTA-DEPTH       PIC 9(04).                        
010500*                                                                 
010600    05      FILLER              PIC X(01).                        
010700 PROCEDURE DIVISION.                                              
010800******************************************************************
010900* Steuerungs-Section                                              
011000******************************************************************
011100 A100-STEUERUNG SECTION.                                          
011200 A100-00.                                                         
011300     PERFORM B000-VORLAUF                                         
011400     IF PRG-ABBRUCH                                               
011500        CONTINUE                                                  
011600     ELSE                                                         
011700        PERFORM B100-VERARBEITUNG                                 
011800     END-IF                                                       
011900     PERFORM B090-ENDE                                            
012000     STOP RUN                                                     
012100     .                                                            
012200 A100-99.                                                         
012300     EXIT.                                                        
012400*                                                                 
012500******************************************************************
012600* Vorlauf: Steuerkarte lesen                                      
012700******************************************************************
012800 B000-VORLAUF SECTION.                                            
012900 B000-00.                                                         
013000     SET PRG-OK TO TRUE                                           
013100     OPEN INPUT STEUERKARTE                                       
013200     IF NOT FILE-OK                                               
013300        DISPLAY K-MODUL " - Steuerkarte nicht geoeffnet"          
013400        SET PRG-ABBRUCH TO TRUE                                   
013500        EXIT SECTION                                              
013600     END-IF                                                       
013700     READ STEUERKARTE                                             
013800        AT END SET PRG-ABBRUCH TO TRUE                            
013900     END-READ                                                     
014000     CLOSE STEUERKARTE                                            
014100     IF PRG-ABBRUCH                                               
014200        DISPLAY K-MODUL " - Steuerkarte leer"                     
014300        EXIT SECTION                                              
014400     END-IF                                                       
014500     MOVE SK-LENGTH-FACTOR TO LINK-LENGTH-FACTOR                  
014600     MOVE SK-DAX-FILE      TO LINK-DAX-FILE                       
014700     MOVE ZERO TO LINK-RC                                         
014800     .                                                            
014900 B000-99.                                                         
015000     EXIT.                                                        
015100*                                                                 
015200******************************************************************
015300* Verarbeitung: Modul aufrufen                                    
015400******************************************************************
015500 B100-VERARBEITUNG SECTION.                                       
015600 B100-00.                                                         
015700     CALL "DAXJOB0M" USING LINK-REC                               
015800     EVALUATE LINK-RC                                             
015900        WHEN ZERO                                                 
016000           CONTINUE                                               
016100        WHEN OTHER                                                
016200           MOVE LINK-RC TO D-NUM5                                 
016300           DISPLAY K-MODUL " - Abbruch aus DAXJOB0M, RC " D-NUM5  
016400           SET PRG-ABBRUCH TO TRUE                                
016500     END-EVALUATE                                                 
016600     .                                                            
016700 B100-99.                                                         
016800     EXIT.                                                        
016900*                                                                 
017000******************************************************************
017100* Nachlauf: Ergebnis melden                                       
017200******************************************************************
017300 B090-ENDE SECTION.                                               
017400 B090-00.                                                         
017500     IF PRG-ABBRUCH                                               
017600        DISPLAY K-MODUL " - Lauf abgebrochen"                     
017700     ELSE                                                         
017800        MOVE LINK-JOBTAB-ANZ TO D-NUM5                            
017900        DISPLAY K-MODUL " - Jobtabelle aufgebaut, Jobs: " D-NUM5  
018000     END-IF                                                       
018100     .                                                            
018200 B090-99.                                                         
018300     EXIT.                                                        
